000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     DTEVALID.
000120 AUTHOR.         R GARCIA.
000130 INSTALLATION.   CAPA DE FONDOS - BATCH DE CARTERA PERSONAL.
000140 DATE-WRITTEN.   04/10/1994.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000900******************************************************************
001000*    PROPOSITO                                                   *
001100*    ---------------------------------------------------------- *
001200*    Rutina de calendario de uso comun, llamada por los demas    *
001300*    programas del subsistema de caja personal (TRNMAINT,       *
001400*    STATRPT, GOALMAINT) para no repetir la aritmetica de        *
001500*    fechas en cada uno.  Nace de CLVALFEC, la vieja rutina de   *
001600*    validacion de fecha DD/MM/AAAA del TP de tarjetas, pero se  *
001700*    amplio para dar dia-juliano, diferencia de dias y semana    *
001800*    ISO 8601, que antes no existian.                            *
001900*    ---------------------------------------------------------- *
002000*    FUNCIONES (LK-DTE-FUNCION)                                  *
002100*    VALIDAR    - CF-TRANS-FECHA/CF-META-FEC-xxxx es una fecha   *
002200*                 de calendario real (AAAA entre 1900 y 2099).   *
002300*    DIFDIAS    - cantidad de dias entre LK-DTE-FECHA-1 y        *
002400*                 LK-DTE-FECHA-2  (FECHA-2 menos FECHA-1).       *
002500*    SEMANA     - rotulo de semana ISO (AAAA-Www) de FECHA-1.    *
002600*    POSTERIOR  - S/N si FECHA-1 es posterior a FECHA-2.         *
002700******************************************************************
002800*    HISTORIAL DE CAMBIOS                                        *
002900*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
003000*    ---------- ------------- ----------- ------------------------*
003100*    04/10/1994 R.GARCIA      CF-0002     ALTA (EX-CLVALFEC)      *
003200*    11/02/1995 N.BERGE       CF-0009     SE AGREGA DIFDIAS       *
003300*    19/07/1996 R.BALSIM      CF-0033     SE AGREGA SEMANA ISO    *
003400*    30/11/1997 S.URDANETA    CF-0046     SE AGREGA POSTERIOR     *
003500*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION DE SIGLO       *
003600*    14/06/2001 R.GARCIA      CF-0071     CORRIGE SEMANA 53       *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS DTE-TRAZA-ACTIVA.
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*----------------------------------------------------------------*
004900*    TABLA DE DIAS POR MES (AÑO COMUN)                           *
005000*----------------------------------------------------------------*
005100 01  CF-TABLA-MESES-INIC.
005200     05  FILLER                   PIC 9(02) VALUE 31.
005300     05  FILLER                   PIC 9(02) VALUE 28.
005400     05  FILLER                   PIC 9(02) VALUE 31.
005500     05  FILLER                   PIC 9(02) VALUE 30.
005600     05  FILLER                   PIC 9(02) VALUE 31.
005700     05  FILLER                   PIC 9(02) VALUE 30.
005800     05  FILLER                   PIC 9(02) VALUE 31.
005900     05  FILLER                   PIC 9(02) VALUE 31.
006000     05  FILLER                   PIC 9(02) VALUE 30.
006100     05  FILLER                   PIC 9(02) VALUE 31.
006200     05  FILLER                   PIC 9(02) VALUE 30.
006300     05  FILLER                   PIC 9(02) VALUE 31.
006400 01  CF-TABLA-MESES REDEFINES CF-TABLA-MESES-INIC.
006500     05  CF-DIAS-EN-MES           PIC 9(02) OCCURS 12 TIMES.
006600*----------------------------------------------------------------*
006700*    DESCOMPOSICION DE TRABAJO DE UNA FECHA AAAAMMDD             *
006800*----------------------------------------------------------------*
006900 01  WS-FECHA-WRK                 PIC 9(08) VALUE ZEROES.
007000 01  WS-FECHA-WRK-R REDEFINES WS-FECHA-WRK.
007100     05  WS-FECWRK-ANIO           PIC 9(04).
007200     05  WS-FECWRK-MES            PIC 9(02).
007300     05  WS-FECWRK-DIA            PIC 9(02).
007400*----------------------------------------------------------------*
007500*    SWITCHES Y ACUMULADORES DE TRABAJO (TODOS COMP)             *
007600*----------------------------------------------------------------*
007700 01  WS-CONTADORES.
007800     05  WS-SUBM                  PIC S9(4) COMP VALUE ZERO.
007900     05  WS-ANIO-AJUST            PIC S9(9) COMP VALUE ZERO.
008000     05  WS-MES-AJUST             PIC S9(4) COMP VALUE ZERO.
008100     05  WS-ERA                   PIC S9(9) COMP VALUE ZERO.
008200     05  WS-YOE                   PIC S9(9) COMP VALUE ZERO.
008300     05  WS-DOY-HINNANT           PIC S9(9) COMP VALUE ZERO.
008400     05  WS-DOE                   PIC S9(9) COMP VALUE ZERO.
008500     05  WS-ABSDIAS-1             PIC S9(9) COMP VALUE ZERO.
008600     05  WS-ABSDIAS-2             PIC S9(9) COMP VALUE ZERO.
008700     05  WS-DIA-SEMANA-ISO        PIC S9(4) COMP VALUE ZERO.
008800     05  WS-DIA-DEL-ANIO          PIC S9(4) COMP VALUE ZERO.
008900     05  WS-SEMANA-TMP            PIC S9(9) COMP VALUE ZERO.
009000     05  WS-SEMANAS-EN-ANIO       PIC S9(4) COMP VALUE ZERO.
009100     05  WS-WD-ENE1               PIC S9(4) COMP VALUE ZERO.
009200     05  WS-BISIESTO-SW           PIC X(01) VALUE 'N'.
009300         88  WS-ES-BISIESTO       VALUE 'S'.
009450     05  WS-RESTO                 PIC S9(9) COMP VALUE ZERO.
009460     05  WS-ROTULO-SEM-TMP        PIC X(08) VALUE SPACES.
009470     05  WS-ROTULO-SEM-NUM        PIC 99    VALUE ZERO.
009500*----------------------------------------------------------------*
009600 LINKAGE SECTION.
009700     COPY DTELNK.
012000*----------------------------------------------------------------*
012100 PROCEDURE DIVISION USING LK-DTEVALID.
012200*----------------------------------------------------------------*
012300 0000-DESPACHAR.
012400
012500     EVALUATE TRUE
012600         WHEN LK-DTE-FN-VALIDAR
012700              PERFORM 1000-VALIDAR-FECHA
012800                 THRU 1000-VALIDAR-FECHA-FIN
012900         WHEN LK-DTE-FN-DIFDIAS
013000              PERFORM 3000-CALC-DIFDIAS
013100                 THRU 3000-CALC-DIFDIAS-FIN
013200         WHEN LK-DTE-FN-SEMANA
013300              PERFORM 5000-CALC-SEMANA-ISO
013400                 THRU 5000-CALC-SEMANA-ISO-FIN
013500         WHEN LK-DTE-FN-POSTERIOR
013600              PERFORM 4000-CALC-POSTERIOR
013700                 THRU 4000-CALC-POSTERIOR-FIN
014000         WHEN OTHER
014100              MOVE 'N' TO LK-DTE-VALIDA-O
014200     END-EVALUATE.
014300
014400     EXIT PROGRAM.
014500*----------------------------------------------------------------*
014600 1000-VALIDAR-FECHA.
014700*    *** AAAA 1900-2099, MES 1-12, DIA 1 AL MAXIMO DEL MES
014800     MOVE LK-DTE-FECHA-1 TO WS-FECHA-WRK.
014900     MOVE 'S' TO LK-DTE-VALIDA-O.
015000
015100     IF WS-FECWRK-ANIO < 1900 OR WS-FECWRK-ANIO > 2099
015200         MOVE 'N' TO LK-DTE-VALIDA-O
015300     END-IF.
015400
015500     IF LK-DTE-ES-VALIDA
015600        IF WS-FECWRK-MES < 1 OR WS-FECWRK-MES > 12
015700            MOVE 'N' TO LK-DTE-VALIDA-O
015800        END-IF
015900     END-IF.
016000
016100     IF LK-DTE-ES-VALIDA
016200        PERFORM 1100-VERIFICAR-BISIESTO
016300           THRU 1100-VERIFICAR-BISIESTO-FIN
016400        MOVE WS-FECWRK-MES TO WS-SUBM
016500        IF WS-SUBM = 2 AND WS-ES-BISIESTO
016600            IF WS-FECWRK-DIA < 1 OR WS-FECWRK-DIA > 29
016700                MOVE 'N' TO LK-DTE-VALIDA-O
016800            END-IF
016900        ELSE
017000            IF WS-FECWRK-DIA < 1 OR
017100               WS-FECWRK-DIA > CF-DIAS-EN-MES (WS-SUBM)
017200                MOVE 'N' TO LK-DTE-VALIDA-O
017300            END-IF
017400        END-IF
017500     END-IF.
017600
017700 1000-VALIDAR-FECHA-FIN.
017800     EXIT.
017900*----------------------------------------------------------------*
018000 1100-VERIFICAR-BISIESTO.
018100*    *** BISIESTO: DIVISIBLE POR 4, Y (NO POR 100 O SI POR 400)
018200     MOVE 'N' TO WS-BISIESTO-SW.
018300     DIVIDE WS-FECWRK-ANIO BY 4 GIVING WS-ANIO-AJUST
018400                                REMAINDER WS-RESTO.
018500     IF WS-RESTO = 0
018600         MOVE 'S' TO WS-BISIESTO-SW
018700         DIVIDE WS-FECWRK-ANIO BY 100 GIVING WS-ANIO-AJUST
018800                                     REMAINDER WS-RESTO
018900         IF WS-RESTO = 0
019000             MOVE 'N' TO WS-BISIESTO-SW
019100             DIVIDE WS-FECWRK-ANIO BY 400 GIVING WS-ANIO-AJUST
019200                                         REMAINDER WS-RESTO
019300             IF WS-RESTO = 0
019400                 MOVE 'S' TO WS-BISIESTO-SW
019500             END-IF
019600         END-IF
019700     END-IF.
019800
019900 1100-VERIFICAR-BISIESTO-FIN.
020000     EXIT.
020100*----------------------------------------------------------------*
020200*    2000-CALC-ABSDIAS-DE  (ALGORITMO DE HINNANT, DIAS DESDE     *
020300*    01/01/1970) - RECIBE ANIO/MES/DIA EN WS-FECWRK-* Y DEJA EL  *
020400*    RESULTADO EN WS-ABSDIAS-1.  SE USA PARA DIFDIAS, POSTERIOR  *
020500*    Y COMO BASE DE LA SEMANA ISO.                               *
020600*----------------------------------------------------------------*
020700 2000-CALC-ABSDIAS-DE.
020800
020900     MOVE WS-FECWRK-ANIO TO WS-ANIO-AJUST.
021000     MOVE WS-FECWRK-MES  TO WS-MES-AJUST.
021100
021200     IF WS-MES-AJUST NOT > 2
021300         SUBTRACT 1 FROM WS-ANIO-AJUST
021400         ADD 9 TO WS-MES-AJUST GIVING WS-MES-AJUST
021500     ELSE
021600         SUBTRACT 3 FROM WS-MES-AJUST GIVING WS-MES-AJUST
021700     END-IF.
021800
021900     DIVIDE WS-ANIO-AJUST BY 400 GIVING WS-ERA.
022000     COMPUTE WS-YOE = WS-ANIO-AJUST - (WS-ERA * 400).
022100
022200     COMPUTE WS-DOY-HINNANT =
022300              ((153 * WS-MES-AJUST) + 2) / 5 + WS-FECWRK-DIA - 1.
022400
022500     COMPUTE WS-DOE = (WS-YOE * 365) + (WS-YOE / 4)
022600                    - (WS-YOE / 100) + WS-DOY-HINNANT.
022700
022800     COMPUTE WS-ABSDIAS-1 = (WS-ERA * 146097) + WS-DOE - 719468.
022900
023000 2000-CALC-ABSDIAS-DE-FIN.
023100     EXIT.
023200*----------------------------------------------------------------*
023300 3000-CALC-DIFDIAS.
023400
023500     MOVE LK-DTE-FECHA-1 TO WS-FECHA-WRK.
023600     PERFORM 2000-CALC-ABSDIAS-DE THRU 2000-CALC-ABSDIAS-DE-FIN.
023700     MOVE WS-ABSDIAS-1 TO WS-ABSDIAS-2.
023800
023900     MOVE LK-DTE-FECHA-2 TO WS-FECHA-WRK.
024000     PERFORM 2000-CALC-ABSDIAS-DE THRU 2000-CALC-ABSDIAS-DE-FIN.
024100
024200     COMPUTE LK-DTE-DIFDIAS-O = WS-ABSDIAS-1 - WS-ABSDIAS-2.
024300
024400 3000-CALC-DIFDIAS-FIN.
024500     EXIT.
024600*----------------------------------------------------------------*
024700 4000-CALC-POSTERIOR.
024800*    *** S/N SEGUN FECHA-1 (POR EJ. LA FECHA DE CORRIDA) SEA
024900*    *** POSTERIOR A FECHA-2 (POR EJ. EL FIN DE VIGENCIA)
025000     MOVE LK-DTE-FECHA-1 TO WS-FECHA-WRK.
025100     PERFORM 2000-CALC-ABSDIAS-DE THRU 2000-CALC-ABSDIAS-DE-FIN.
025200     MOVE WS-ABSDIAS-1 TO WS-ABSDIAS-2.
025300
025400     MOVE LK-DTE-FECHA-2 TO WS-FECHA-WRK.
025500     PERFORM 2000-CALC-ABSDIAS-DE THRU 2000-CALC-ABSDIAS-DE-FIN.
025600
025700     MOVE 'N' TO LK-DTE-POSTERIOR-O.
025800     IF WS-ABSDIAS-2 > WS-ABSDIAS-1
025900         MOVE 'S' TO LK-DTE-POSTERIOR-O
026000     END-IF.
026100
026200 4000-CALC-POSTERIOR-FIN.
026300     EXIT.
026400*----------------------------------------------------------------*
026500*    5000-CALC-SEMANA-ISO - ARMA EL ROTULO AAAA-Www DE LA        *
026600*    FECHA-1, SEGUN EL ESTANDAR ISO 8601 (LUNES=1).              *
026700*----------------------------------------------------------------*
026800 5000-CALC-SEMANA-ISO.
026900
027000     MOVE LK-DTE-FECHA-1 TO WS-FECHA-WRK.
027100     PERFORM 2000-CALC-ABSDIAS-DE THRU 2000-CALC-ABSDIAS-DE-FIN.
027200
027300*    *** DIA DE LA SEMANA ISO: 01/01/1970 FUE JUEVES (= 4)
027400     DIVIDE WS-ABSDIAS-1 + 3 BY 7 GIVING WS-ANIO-AJUST
027500                                 REMAINDER WS-RESTO.
027600     COMPUTE WS-DIA-SEMANA-ISO = WS-RESTO + 1.
027700
027800     PERFORM 2100-DIA-DEL-ANIO THRU 2100-DIA-DEL-ANIO-FIN.
027900
028000     COMPUTE WS-SEMANA-TMP =
028100         (WS-DIA-DEL-ANIO - WS-DIA-SEMANA-ISO + 10) / 7.
028200
028300     EVALUATE TRUE
028400         WHEN WS-SEMANA-TMP < 1
028500*            *** CAE EN LA ULTIMA SEMANA DEL ANIO ANTERIOR
028600             SUBTRACT 1 FROM WS-FECWRK-ANIO
028700             PERFORM 5100-SEMANAS-EN-ANIO
028800                THRU 5100-SEMANAS-EN-ANIO-FIN
028900             MOVE WS-SEMANAS-EN-ANIO TO WS-SEMANA-TMP
029000         WHEN OTHER
029100             MOVE WS-FECWRK-ANIO TO WS-ANIO-AJUST
029200             PERFORM 5100-SEMANAS-EN-ANIO
029300                THRU 5100-SEMANAS-EN-ANIO-FIN
029400             IF WS-SEMANA-TMP > WS-SEMANAS-EN-ANIO
029500                 ADD 1 TO WS-FECWRK-ANIO
029600                 MOVE 1 TO WS-SEMANA-TMP
029700             END-IF
029800     END-EVALUATE.
029900
030000     MOVE SPACES TO WS-ROTULO-SEM-TMP.
030100     MOVE WS-SEMANA-TMP TO WS-ROTULO-SEM-NUM.
030200     STRING WS-FECWRK-ANIO    DELIMITED BY SIZE
030300            '-W'              DELIMITED BY SIZE
030400            WS-ROTULO-SEM-NUM DELIMITED BY SIZE
030500            INTO WS-ROTULO-SEM-TMP.
030600     MOVE WS-ROTULO-SEM-TMP TO LK-DTE-ROTULO-SEM-O.
031400
031500 5000-CALC-SEMANA-ISO-FIN.
031600     EXIT.
031700*----------------------------------------------------------------*
031800 5100-SEMANAS-EN-ANIO.
031900*    *** UN ANIO TIENE 53 SEMANAS ISO SI EL 1/1 CAE JUEVES, O SI
032000*    *** ES BISIESTO Y EL 1/1 CAE MIERCOLES.  SI NO, TIENE 52.
032100     MOVE WS-ANIO-AJUST  TO WS-FECWRK-ANIO.
032200     MOVE 1              TO WS-FECWRK-MES.
032300     MOVE 1              TO WS-FECWRK-DIA.
032400
032500     PERFORM 2000-CALC-ABSDIAS-DE THRU 2000-CALC-ABSDIAS-DE-FIN.
032600     DIVIDE WS-ABSDIAS-1 + 3 BY 7 GIVING WS-DOE
032700                                 REMAINDER WS-RESTO.
032800     COMPUTE WS-WD-ENE1 = WS-RESTO + 1.
032900
033000     MOVE WS-ANIO-AJUST TO WS-FECWRK-ANIO.
033100     PERFORM 1100-VERIFICAR-BISIESTO THRU 1100-VERIFICAR-BISIESTO-FIN.
033200
033300     MOVE 52 TO WS-SEMANAS-EN-ANIO.
033400     IF WS-WD-ENE1 = 4
034000         MOVE 53 TO WS-SEMANAS-EN-ANIO
034100     END-IF.
034200     IF WS-WD-ENE1 = 3 AND WS-ES-BISIESTO
034300         MOVE 53 TO WS-SEMANAS-EN-ANIO
034400     END-IF.
034500
034600 5100-SEMANAS-EN-ANIO-FIN.
034700     EXIT.
034800*----------------------------------------------------------------*
034900 2100-DIA-DEL-ANIO.
035000*    *** DIA JULIANO ORDINARIO (1 AL 365/366) DE WS-FECWRK-*
035100     MOVE WS-FECWRK-DIA TO WS-DIA-DEL-ANIO.
035200
035300     PERFORM 1100-VERIFICAR-BISIESTO THRU 1100-VERIFICAR-BISIESTO-FIN.
035400
035500     IF WS-FECWRK-MES > 1
035600         PERFORM 2110-SUMAR-DIAS-MES THRU 2110-SUMAR-DIAS-MES-FIN
035700             VARYING WS-SUBM FROM 1 BY 1
035800             UNTIL WS-SUBM > WS-FECWRK-MES - 1
035900         IF WS-FECWRK-MES > 2 AND WS-ES-BISIESTO
036000             ADD 1 TO WS-DIA-DEL-ANIO
036100         END-IF
036200     END-IF.
036300
036400 2100-DIA-DEL-ANIO-FIN.
036500     EXIT.
036600*----------------------------------------------------------------*
036700 2110-SUMAR-DIAS-MES.
036800
036900     ADD CF-DIAS-EN-MES (WS-SUBM) TO WS-DIA-DEL-ANIO.
037000
037100 2110-SUMAR-DIAS-MES-FIN.
037200     EXIT.
037300*----------------------------------------------------------------*
037400 END PROGRAM DTEVALID.
