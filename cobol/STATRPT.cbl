000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     STATRPT.
000300 AUTHOR.         R BALSIM.
000400 INSTALLATION.   CAPA DE FONDOS - BATCH DE CARTERA PERSONAL.
000500 DATE-WRITTEN.   02/05/1995.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000800******************************************************************
000900*    PROPOSITO                                                   *
001000*    ---------------------------------------------------------- *
001100*    Reporte de estadisticas del periodo para un usuario: total  *
001200*    de ingresos/egresos, resultado neto, egreso diario          *
001300*    promedio, egreso por categoria con su porcentaje, el tope   *
001400*    de movimientos de mayor importe y la tendencia de egresos   *
001500*    por bucket (dia/mes/semana).  Sucesor de TP02EJ01_V5, que   *
001600*    armaba el resumen de consumos de tarjeta; aca se arma un    *
001700*    solo reporte de estadisticas por usuario en una pasada.     *
001800*    ---------------------------------------------------------- *
001900*    Si el parametro no trae FEC-DESDE/FEC-HASTA se usa el mes   *
002000*    corriente (segun FECHA-CORRIDA) como periodo por defecto.   *
002100*    Si no trae LIMITE-TOPE (o viene en cero) se usan 5 items.    *
002200******************************************************************
002300*    HISTORIAL DE CAMBIOS                                        *
002400*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
002500*    ---------- ------------- ----------- ------------------------*
002600*    02/05/1995 R.BALSIM      CF-0028     ALTA (EX-TP02EJ01_V5)    *
002700*    19/07/1996 R.BALSIM      CF-0033     SE AGREGA TENDENCIA      *
002800*    14/09/1998 R.GARCIA      CF-0052     SE AGREGA TOPE DE ITEMS  *
002900*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION FECHAS A8       *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS EST-TRAZA-ACTIVA.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CF-PARAMETROS
004100         ASSIGN TO 'STATISTICS-PARMS'
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-PARAMETROS.
004400
004500     SELECT CF-LEDGER
004600         ASSIGN TO 'TRANSACTION-LEDGER'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-LEDGER.
004900
005000     SELECT CF-ESTADISTICAS
005100         ASSIGN TO 'STATISTICS-REPORT'
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-ESTADISTICAS.
005400*----------------------------------------------------------------*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CF-PARAMETROS.
005800 01  CF-PARAMETRO-EST.
005900     05  CF-PRM-USUARIO-NO            PIC 9(09).
006000     05  CF-PRM-FEC-DESDE             PIC 9(08).
006100     05  CF-PRM-FEC-HASTA             PIC 9(08).
006200     05  CF-PRM-LIMITE-TOPE           PIC 9(03).
006300     05  CF-PRM-GRANULARIDAD         PIC X(05).
006400         88  CF-PRM-GRAN-DIA          VALUE 'DAY  '.
006500         88  CF-PRM-GRAN-MES          VALUE 'MONTH'.
006600         88  CF-PRM-GRAN-SEMANA       VALUE 'WEEK '.
006700     05  CF-PRM-FECHA-CORRIDA         PIC 9(08).
006800
006900 FD  CF-LEDGER.
007000     COPY TXNCPY REPLACING CF-TRANSACCION BY CF-LED-REG.
007100
007200 FD  CF-ESTADISTICAS.
007300 01  WS-SAL-ESTADISTICAS              PIC X(96).
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600     COPY RPTCPY.
007700
007800 01  FS-STATUS.
007900     05  FS-PARAMETROS                PIC X(02).
008000         88  FS-PARAMETROS-OK        VALUE '00'.
008100     05  FS-LEDGER                    PIC X(02).
008200         88  FS-LEDGER-OK             VALUE '00'.
008300         88  FS-LEDGER-EOF            VALUE '10'.
008400         88  FS-LEDGER-NFD            VALUE '35'.
008500     05  FS-ESTADISTICAS              PIC X(02).
008600         88  FS-ESTADISTICAS-OK      VALUE '00'.
008700*----------------------------------------------------------------*
008800*    AREA DE PARAMETROS DE CORRIDA, YA RESUELTOS                 *
008900*----------------------------------------------------------------*
009000 01  WS-PARAMETROS-RES.
009100     05  WS-USUARIO-NO                PIC 9(09) VALUE ZERO.
009200     05  WS-FEC-DESDE                 PIC 9(08) VALUE ZERO.
009300     05  WS-FEC-DESDE-R REDEFINES WS-FEC-DESDE.
009400         10  WS-DESDE-ANIO            PIC 9(04).
009500         10  WS-DESDE-MES             PIC 9(02).
009600         10  WS-DESDE-DIA             PIC 9(02).
009700     05  WS-FEC-HASTA                 PIC 9(08) VALUE ZERO.
009800     05  WS-FEC-HASTA-R REDEFINES WS-FEC-HASTA.
009900         10  WS-HASTA-ANIO            PIC 9(04).
010000         10  WS-HASTA-MES             PIC 9(02).
010100         10  WS-HASTA-DIA             PIC 9(02).
010200     05  WS-LIMITE-TOPE                PIC S9(4) COMP VALUE 5.
010300*----------------------------------------------------------------*
010400*    TABLA FIJA DE DIAS POR MES Y AREA DE TEST DE BISIESTO        *
010500*----------------------------------------------------------------*
010600 01  WS-DIAS-POR-MES-INIC.
010700     05  FILLER                   PIC 9(02) VALUE 31.
010800     05  FILLER                   PIC 9(02) VALUE 28.
010900     05  FILLER                   PIC 9(02) VALUE 31.
011000     05  FILLER                   PIC 9(02) VALUE 30.
011100     05  FILLER                   PIC 9(02) VALUE 31.
011200     05  FILLER                   PIC 9(02) VALUE 30.
011300     05  FILLER                   PIC 9(02) VALUE 31.
011400     05  FILLER                   PIC 9(02) VALUE 31.
011500     05  FILLER                   PIC 9(02) VALUE 30.
011600     05  FILLER                   PIC 9(02) VALUE 31.
011700     05  FILLER                   PIC 9(02) VALUE 30.
011800     05  FILLER                   PIC 9(02) VALUE 31.
011900 01  WS-TABLA-DIAS-MES REDEFINES WS-DIAS-POR-MES-INIC.
012000     05  WS-DIAS-POR-MES          PIC 9(02) OCCURS 12 TIMES.
012100 01  WS-AREA-BISIESTO.
012200     05  WS-BIS-COC                PIC S9(9) COMP.
012300     05  WS-BIS-RES-4               PIC S9(4) COMP.
012400     05  WS-BIS-RES-100             PIC S9(4) COMP.
012500     05  WS-BIS-RES-400             PIC S9(4) COMP.
012600*----------------------------------------------------------------*
012700*    ACUMULADORES DEL RESUMEN (TODOS LOS IMPORTES EN DISPLAY,     *
012800*    LOS CONTADORES Y SUBINDICES EN COMP)                         *
012900*----------------------------------------------------------------*
013000 01  WS-ACUMULADORES.
013100     05  WS-TOT-INGRESO                PIC 9(11) VALUE ZERO.
013200     05  WS-TOT-EGRESO                 PIC 9(11) VALUE ZERO.
013300     05  WS-NETO                       PIC S9(11) VALUE ZERO.
013400     05  WS-EGRESO-PROM                PIC 9(11) VALUE ZERO.
013500     05  WS-NUM-DIAS                   PIC S9(9) COMP VALUE ZERO.
013600     05  WS-SUBT                       PIC S9(9) COMP VALUE ZERO.
013700     05  WS-SUBC                       PIC S9(4) COMP VALUE ZERO.
013800     05  WS-SUBTOPE                    PIC S9(4) COMP VALUE ZERO.
013900     05  WS-SUBTEND                    PIC S9(4) COMP VALUE ZERO.
014000     05  WS-TOTAL-TOPE                 PIC S9(4) COMP VALUE ZERO.
014100     05  WS-TOTAL-TEND                 PIC S9(4) COMP VALUE ZERO.
014200     05  WS-SEC-TXN                    PIC S9(9) COMP VALUE ZERO.
014300     05  WS-CAPACIDAD-TOPE             PIC S9(4) COMP VALUE 50.
014400     05  WS-CAPACIDAD-TEND             PIC S9(4) COMP VALUE 400.
014500*----------------------------------------------------------------*
014600*    TABLA DE CATEGORIAS (11 CATEGORIAS FIJAS DEL AREA)          *
014700*----------------------------------------------------------------*
014800 01  WS-TABLA-CATEG-INIC.
014900     05  FILLER                   PIC X(13) VALUE 'FOOD         '.
015000     05  FILLER                   PIC X(13) VALUE 'TRANSPORT    '.
015100     05  FILLER                   PIC X(13) VALUE 'SHOPPING     '.
015200     05  FILLER                   PIC X(13) VALUE 'HOUSING      '.
015300     05  FILLER                   PIC X(13) VALUE 'COMMUNICATION'.
015400     05  FILLER                   PIC X(13) VALUE 'MEDICAL      '.
015500     05  FILLER                   PIC X(13) VALUE 'LEISURE      '.
015600     05  FILLER                   PIC X(13) VALUE 'EDUCATION    '.
015700     05  FILLER                   PIC X(13) VALUE 'SAVING       '.
015800     05  FILLER                   PIC X(13) VALUE 'EVENT        '.
015900     05  FILLER                   PIC X(13) VALUE 'ETC          '.
016000 01  WS-TABLA-CATEG REDEFINES WS-TABLA-CATEG-INIC.
016100     05  WS-CATEG-NOMBRE          PIC X(13) OCCURS 11 TIMES.
016200
016300 01  WS-TABLA-CATEG-TOTALES.
016400     05  WS-CATEG-TOTAL-ITEM OCCURS 11 TIMES.
016500         10  WS-CATEG-TOTAL       PIC 9(11) VALUE ZERO.
016600         10  WS-CATEG-RATIO       PIC 9(03)V9(02) VALUE ZERO.
016700 01  WS-GRAN-TOTAL-CATEG          PIC 9(11) VALUE ZERO.
016800*----------------------------------------------------------------*
016900*    TABLA DE TOPE DE MOVIMIENTOS (ORDENADA DESC POR IMPORTE)     *
017000*----------------------------------------------------------------*
017100 01  WS-TABLA-TOPE.
017200     05  WS-TOPE-ITEM OCCURS 50 TIMES.
017300         10  WS-TOPE-ID           PIC 9(09).
017400         10  WS-TOPE-TITULO       PIC X(50).
017500         10  WS-TOPE-IMPORTE      PIC 9(09).
017600         10  WS-TOPE-CATEGORIA    PIC X(13).
017700         10  WS-TOPE-FECHA        PIC 9(08).
017800         10  WS-TOPE-SECUENCIA    PIC S9(9) COMP.
017900*----------------------------------------------------------------*
018000*    TABLA DE TENDENCIA (BUCKETS EN ORDEN DE PRIMERA APARICION)   *
018100*----------------------------------------------------------------*
018200 01  WS-TABLA-TENDENCIA.
018300     05  WS-TEND-ITEM OCCURS 400 TIMES.
018400         10  WS-TEND-ROTULO       PIC X(10).
018500         10  WS-TEND-IMPORTE      PIC 9(11).
018600*----------------------------------------------------------------*
018700*    AREA DE LLAMADA A DTEVALID                                  *
018800*----------------------------------------------------------------*
018900 COPY DTELNK.
019000 01  WS-ROTULO-BUCKET                 PIC X(10).
019100 01  WS-TOPE-ITEM-AUX.
019200     05  WS-AUX-ID                    PIC 9(09).
019300     05  WS-AUX-TITULO                PIC X(50).
019400     05  WS-AUX-IMPORTE                PIC 9(09).
019500     05  WS-AUX-CATEGORIA             PIC X(13).
019600     05  WS-AUX-FECHA                 PIC 9(08).
019700     05  WS-AUX-SECUENCIA             PIC S9(9) COMP.
019800*----------------------------------------------------------------*
019900 PROCEDURE DIVISION.
020000*----------------------------------------------------------------*
020100
020200     PERFORM 1000-INICIAR-PROCESO
020300        THRU 1000-INICIAR-PROCESO-FIN.
020400
020500     PERFORM 2000-PROCESAR-LEDGER
020600        THRU 2000-PROCESAR-LEDGER-FIN
020700        UNTIL FS-LEDGER-EOF.
020800
020900     PERFORM 2800-CALCULAR-RESUMEN
021000        THRU 2800-CALCULAR-RESUMEN-FIN.
021100
021200     PERFORM 2850-CALCULAR-RATIOS
021300        THRU 2850-CALCULAR-RATIOS-FIN.
021400
021500     PERFORM 2900-IMPRIMIR-REPORTE
021600        THRU 2900-IMPRIMIR-REPORTE-FIN.
021700
021800     PERFORM 3000-FINALIZAR-PROCESO
021900        THRU 3000-FINALIZAR-PROCESO-FIN.
022000
022100     STOP RUN.
022200*----------------------------------------------------------------*
022300 1000-INICIAR-PROCESO.
022400
022500     PERFORM 1100-ABRIR-ARCHIVOS
022600        THRU 1100-ABRIR-ARCHIVOS-FIN.
022700
022800     PERFORM 1200-LEER-PARAMETROS
022900        THRU 1200-LEER-PARAMETROS-FIN.
023000
023100     PERFORM 1300-RESOLVER-PERIODO
023200        THRU 1300-RESOLVER-PERIODO-FIN.
023300
023400 1000-INICIAR-PROCESO-FIN.
023500     EXIT.
023600*----------------------------------------------------------------*
023700 1100-ABRIR-ARCHIVOS.
023800
023900     OPEN INPUT CF-PARAMETROS.
024000
024100     EVALUATE TRUE
024200         WHEN FS-PARAMETROS-OK
024300              CONTINUE
024400         WHEN OTHER
024500              DISPLAY 'STATRPT: ERROR AL ABRIR PARAMETROS'
024600              DISPLAY 'FILE STATUS: ' FS-PARAMETROS
024700              STOP RUN
024800     END-EVALUATE.
024900
025000     OPEN INPUT CF-LEDGER.
025100
025200     EVALUATE TRUE
025300         WHEN FS-LEDGER-OK
025400              CONTINUE
025500         WHEN FS-LEDGER-NFD
025600*            *** SIN LEDGER TODAVIA NO HAY MOVIMIENTOS CARGADOS
025700              CONTINUE
025800         WHEN OTHER
025900              DISPLAY 'STATRPT: ERROR AL ABRIR EL LEDGER'
026000              DISPLAY 'FILE STATUS: ' FS-LEDGER
026100              STOP RUN
026200     END-EVALUATE.
026300
026400     OPEN OUTPUT CF-ESTADISTICAS.
026500
026600     EVALUATE TRUE
026700         WHEN FS-ESTADISTICAS-OK
026800              CONTINUE
026900         WHEN OTHER
027000              DISPLAY 'STATRPT: ERROR AL ABRIR EL REPORTE'
027100              DISPLAY 'FILE STATUS: ' FS-ESTADISTICAS
027200              STOP RUN
027300     END-EVALUATE.
027400
027500 1100-ABRIR-ARCHIVOS-FIN.
027600     EXIT.
027700*----------------------------------------------------------------*
027800 1200-LEER-PARAMETROS.
027900
028000     READ CF-PARAMETROS.
028100
028200     MOVE CF-PRM-USUARIO-NO  TO WS-USUARIO-NO.
028300     MOVE CF-PRM-FEC-DESDE   TO WS-FEC-DESDE.
028400     MOVE CF-PRM-FEC-HASTA   TO WS-FEC-HASTA.
028500
028600     IF CF-PRM-LIMITE-TOPE NOT > ZERO
028700         MOVE 5 TO WS-LIMITE-TOPE
028800     ELSE
028900         MOVE CF-PRM-LIMITE-TOPE TO WS-LIMITE-TOPE
029000     END-IF.
029100
029200     IF WS-LIMITE-TOPE > WS-CAPACIDAD-TOPE
029300         MOVE WS-CAPACIDAD-TOPE TO WS-LIMITE-TOPE
029400     END-IF.
029500
029600 1200-LEER-PARAMETROS-FIN.
029700     EXIT.
029800*----------------------------------------------------------------*
029900 1300-RESOLVER-PERIODO.
030000*    *** SI NO VINO RANGO DE FECHAS SE USA EL MES CORRIENTE, SEGUN
030100*    *** LA FECHA DE CORRIDA INFORMADA EN EL PARAMETRO
030200     IF WS-FEC-DESDE = ZERO OR WS-FEC-HASTA = ZERO
030300         MOVE CF-PRM-FECHA-CORRIDA TO WS-FEC-DESDE
030400         MOVE 1                   TO WS-DESDE-DIA
030500
030600         MOVE CF-PRM-FECHA-CORRIDA TO WS-FEC-HASTA
030700         PERFORM 1310-ULTIMO-DIA-MES
030800            THRU 1310-ULTIMO-DIA-MES-FIN
030900     END-IF.
031000
031100     COMPUTE LK-DTE-DIFDIAS-O = 0.
031200     MOVE 'DIFDIAS  ' TO LK-DTE-FUNCION.
031300     MOVE WS-FEC-HASTA TO LK-DTE-FECHA-1.
031400     MOVE WS-FEC-DESDE TO LK-DTE-FECHA-2.
031500     CALL 'DTEVALID' USING LK-DTEVALID.
031600     COMPUTE WS-NUM-DIAS = LK-DTE-DIFDIAS-O + 1.
031700
031800 1300-RESOLVER-PERIODO-FIN.
031900     EXIT.
032000*----------------------------------------------------------------*
032100 1310-ULTIMO-DIA-MES.
032200*    *** DIA 28-31 SEGUN EL MES, SIN PASAR POR DTEVALID - SE USA
032300*    *** LA TABLA FIJA DE DIAS POR MES Y EL TEST DE BISIESTO POR
032400*    *** DIVIDE...REMAINDER, IGUAL AL QUE USA DTEVALID INTERNAMENTE
032500     MOVE WS-DIAS-POR-MES (WS-HASTA-MES) TO WS-HASTA-DIA.
032600
032700     IF WS-HASTA-MES = 2
032800         DIVIDE WS-HASTA-ANIO BY 4 GIVING WS-BIS-COC
032900             REMAINDER WS-BIS-RES-4
033000         IF WS-BIS-RES-4 = ZERO
033100             DIVIDE WS-HASTA-ANIO BY 100 GIVING WS-BIS-COC
033200                 REMAINDER WS-BIS-RES-100
033300             IF WS-BIS-RES-100 NOT = ZERO
033400                 MOVE 29 TO WS-HASTA-DIA
033500             ELSE
033600                 DIVIDE WS-HASTA-ANIO BY 400 GIVING WS-BIS-COC
033700                     REMAINDER WS-BIS-RES-400
033800                 IF WS-BIS-RES-400 = ZERO
033900                     MOVE 29 TO WS-HASTA-DIA
034000                 END-IF
034100             END-IF
034200         END-IF
034300     END-IF.
034400
034500 1310-ULTIMO-DIA-MES-FIN.
034600     EXIT.
034700*----------------------------------------------------------------*
034800 2000-PROCESAR-LEDGER.
034900
035000     PERFORM 2100-LEER-LEDGER
035100        THRU 2100-LEER-LEDGER-FIN.
035200
035300     IF NOT FS-LEDGER-EOF
035400        AND CF-USUARIO-NO = WS-USUARIO-NO
035500        AND CF-TRANS-FECHA NOT < WS-FEC-DESDE
035600        AND CF-TRANS-FECHA NOT > WS-FEC-HASTA
035700
035800         PERFORM 2150-ACUM-RESUMEN
035900            THRU 2150-ACUM-RESUMEN-FIN
036000
036100         IF CF-TIPO-EGRESO
036200             PERFORM 2200-ACUM-CATEGORIA
036300                THRU 2200-ACUM-CATEGORIA-FIN
036400
036500             PERFORM 2300-ACUM-TOPE
036600                THRU 2300-ACUM-TOPE-FIN
036700
036800             PERFORM 2400-ACUM-TENDENCIA
036900                THRU 2400-ACUM-TENDENCIA-FIN
037000         END-IF
037100
037200     END-IF.
037300
037400 2000-PROCESAR-LEDGER-FIN.
037500     EXIT.
037600*----------------------------------------------------------------*
037700 2100-LEER-LEDGER.
037800
037900     READ CF-LEDGER.
038000
038100     EVALUATE TRUE
038200         WHEN FS-LEDGER-OK
038300              CONTINUE
038400         WHEN FS-LEDGER-EOF
038500              CONTINUE
038600         WHEN OTHER
038700              DISPLAY 'STATRPT: ERROR AL LEER EL LEDGER'
038800              DISPLAY 'FILE STATUS: ' FS-LEDGER
038900              STOP RUN
039000     END-EVALUATE.
039100
039200 2100-LEER-LEDGER-FIN.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 2150-ACUM-RESUMEN.
039600
039700     ADD 1 TO WS-SEC-TXN.
039800
039900     EVALUATE TRUE
040000         WHEN CF-TIPO-INGRESO
040100              ADD CF-TRANS-IMPORTE TO WS-TOT-INGRESO
040200         WHEN CF-TIPO-EGRESO
040300              ADD CF-TRANS-IMPORTE TO WS-TOT-EGRESO
040400     END-EVALUATE.
040500
040600 2150-ACUM-RESUMEN-FIN.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 2200-ACUM-CATEGORIA.
041000*    *** CONTROL BREAK POR CATEGORIA - BUSCA LA CATEGORIA EN LA
041100*    *** TABLA FIJA DE 11 Y ACUMULA EL IMPORTE
041200     MOVE ZERO TO WS-SUBC.
041300
041400     PERFORM 2210-BUSCAR-CATEGORIA THRU 2210-BUSCAR-CATEGORIA-FIN
041500         VARYING WS-SUBT FROM 1 BY 1
041600         UNTIL WS-SUBT > 11
041700            OR WS-SUBC NOT = ZERO.
041800
041900     IF WS-SUBC NOT = ZERO
042000         ADD CF-TRANS-IMPORTE TO WS-CATEG-TOTAL (WS-SUBC)
042100         ADD CF-TRANS-IMPORTE TO WS-GRAN-TOTAL-CATEG
042200     END-IF.
042300
042400 2200-ACUM-CATEGORIA-FIN.
042500     EXIT.
042600*----------------------------------------------------------------*
042700 2210-BUSCAR-CATEGORIA.
042800
042900     IF WS-CATEG-NOMBRE (WS-SUBT) = CF-TRANS-CATEGORIA
043000         MOVE WS-SUBT TO WS-SUBC
043100     END-IF.
043200
043300 2210-BUSCAR-CATEGORIA-FIN.
043400     EXIT.
043500*----------------------------------------------------------------*
043600 2300-ACUM-TOPE.
043700*    *** TABLA DE TOPE ORDENADA DESC POR IMPORTE (EMPATES POR ORDEN
043800*    *** DE APARICION).  SE INSERTA SI HAY LUGAR O SI SUPERA AL
043900*    *** ITEM MAS CHICO DE LA TABLA
044000     IF WS-TOTAL-TOPE < WS-LIMITE-TOPE
044100         ADD 1 TO WS-TOTAL-TOPE
044200         PERFORM 2310-CARGAR-EN-TOPE
044300            THRU 2310-CARGAR-EN-TOPE-FIN
044400         PERFORM 2320-ORDENAR-TOPE
044500            THRU 2320-ORDENAR-TOPE-FIN
044600     ELSE
044700         IF CF-TRANS-IMPORTE > WS-TOPE-IMPORTE (WS-TOTAL-TOPE)
044800             PERFORM 2310-CARGAR-EN-TOPE
044900                THRU 2310-CARGAR-EN-TOPE-FIN
045000             PERFORM 2320-ORDENAR-TOPE
045100                THRU 2320-ORDENAR-TOPE-FIN
045200         END-IF
045300     END-IF.
045400
045500 2300-ACUM-TOPE-FIN.
045600     EXIT.
045700*----------------------------------------------------------------*
045800 2310-CARGAR-EN-TOPE.
045900
046000     MOVE CF-TRANS-ID        TO WS-TOPE-ID (WS-TOTAL-TOPE).
046100     MOVE CF-TRANS-TITULO    TO WS-TOPE-TITULO (WS-TOTAL-TOPE).
046200     MOVE CF-TRANS-IMPORTE   TO WS-TOPE-IMPORTE (WS-TOTAL-TOPE).
046300     MOVE CF-TRANS-CATEGORIA TO WS-TOPE-CATEGORIA (WS-TOTAL-TOPE).
046400     MOVE CF-TRANS-FECHA     TO WS-TOPE-FECHA (WS-TOTAL-TOPE).
046500     MOVE WS-SEC-TXN         TO WS-TOPE-SECUENCIA (WS-TOTAL-TOPE).
046600
046700 2310-CARGAR-EN-TOPE-FIN.
046800     EXIT.
046900*----------------------------------------------------------------*
047000 2320-ORDENAR-TOPE.
047100*    *** BURBUJA SIMPLE - LA TABLA ES CHICA (WS-LIMITE-TOPE <= 50)
047200     PERFORM 2330-PASADA-ORDEN THRU 2330-PASADA-ORDEN-FIN
047300         VARYING WS-SUBTOPE FROM 1 BY 1
047400         UNTIL WS-SUBTOPE >= WS-TOTAL-TOPE.
047500
047600 2320-ORDENAR-TOPE-FIN.
047700     EXIT.
047800*----------------------------------------------------------------*
047900 2330-PASADA-ORDEN.
048000
048100     IF WS-TOPE-IMPORTE (WS-SUBTOPE) < WS-TOPE-IMPORTE (WS-SUBTOPE + 1)
048200       OR (WS-TOPE-IMPORTE (WS-SUBTOPE) = WS-TOPE-IMPORTE (WS-SUBTOPE + 1)
048300            AND WS-TOPE-SECUENCIA (WS-SUBTOPE) >
048400                WS-TOPE-SECUENCIA (WS-SUBTOPE + 1))
048500         PERFORM 2340-INTERCAMBIAR-TOPE
048600            THRU 2340-INTERCAMBIAR-TOPE-FIN
048700     END-IF.
048800
048900 2330-PASADA-ORDEN-FIN.
049000     EXIT.
049100*----------------------------------------------------------------*
049200 2340-INTERCAMBIAR-TOPE.
049300
049400     MOVE WS-TOPE-ITEM (WS-SUBTOPE)     TO WS-TOPE-ITEM-AUX.
049500     MOVE WS-TOPE-ITEM (WS-SUBTOPE + 1) TO WS-TOPE-ITEM (WS-SUBTOPE).
049600     MOVE WS-TOPE-ITEM-AUX               TO WS-TOPE-ITEM (WS-SUBTOPE + 1).
049700
049800 2340-INTERCAMBIAR-TOPE-FIN.
049900     EXIT.
050000*----------------------------------------------------------------*
050100 2400-ACUM-TENDENCIA.
050200*    *** CONTROL BREAK POR BUCKET (DIA/MES/SEMANA) EN ORDEN DE
050300*    *** PRIMERA APARICION
050400     PERFORM 2410-ARMAR-ROTULO THRU 2410-ARMAR-ROTULO-FIN.
050500
050600     MOVE ZERO TO WS-SUBC.
050700
050800     PERFORM 2420-BUSCAR-BUCKET THRU 2420-BUSCAR-BUCKET-FIN
050900         VARYING WS-SUBTEND FROM 1 BY 1
051000         UNTIL WS-SUBTEND > WS-TOTAL-TEND
051100            OR WS-SUBC NOT = ZERO.
051200
051300     IF WS-SUBC = ZERO
051400         ADD 1 TO WS-TOTAL-TEND
051500         MOVE WS-ROTULO-BUCKET   TO WS-TEND-ROTULO (WS-TOTAL-TEND)
051600         MOVE CF-TRANS-IMPORTE   TO WS-TEND-IMPORTE (WS-TOTAL-TEND)
051700     ELSE
051800         ADD CF-TRANS-IMPORTE TO WS-TEND-IMPORTE (WS-SUBC)
051900     END-IF.
052000
052100 2400-ACUM-TENDENCIA-FIN.
052200     EXIT.
052300*----------------------------------------------------------------*
052400 2410-ARMAR-ROTULO.
052500
052600     MOVE SPACES TO WS-ROTULO-BUCKET.
052700
052800     EVALUATE TRUE
052900         WHEN CF-PRM-GRAN-MES
053000              STRING CF-TRANS-FEC-ANIO '-' CF-TRANS-FEC-MES
053100                     DELIMITED BY SIZE INTO WS-ROTULO-BUCKET
053200         WHEN CF-PRM-GRAN-SEMANA
053300              MOVE 'SEMANA   ' TO LK-DTE-FUNCION
053400              MOVE CF-TRANS-FECHA TO LK-DTE-FECHA-1
053500              CALL 'DTEVALID' USING LK-DTEVALID
053600              MOVE LK-DTE-ROTULO-SEM-O TO WS-ROTULO-BUCKET
053700         WHEN OTHER
053800              STRING CF-TRANS-FEC-ANIO '-' CF-TRANS-FEC-MES '-'
053900                     CF-TRANS-FEC-DIA
054000                     DELIMITED BY SIZE INTO WS-ROTULO-BUCKET
054100     END-EVALUATE.
054200
054300 2410-ARMAR-ROTULO-FIN.
054400     EXIT.
054500*----------------------------------------------------------------*
054600 2420-BUSCAR-BUCKET.
054700
054800     IF WS-TEND-ROTULO (WS-SUBTEND) = WS-ROTULO-BUCKET
054900         MOVE WS-SUBTEND TO WS-SUBC
055000     END-IF.
055100
055200 2420-BUSCAR-BUCKET-FIN.
055300     EXIT.
055400*----------------------------------------------------------------*
055500 2800-CALCULAR-RESUMEN.
055600
055700     COMPUTE WS-NETO = WS-TOT-INGRESO - WS-TOT-EGRESO.
055800
055900     IF WS-NUM-DIAS > ZERO
056000         DIVIDE WS-TOT-EGRESO BY WS-NUM-DIAS GIVING WS-EGRESO-PROM
056100     ELSE
056200         MOVE ZERO TO WS-EGRESO-PROM
056300     END-IF.
056400
056500 2800-CALCULAR-RESUMEN-FIN.
056600     EXIT.
056700*----------------------------------------------------------------*
056800 2850-CALCULAR-RATIOS.
056900
057000     IF WS-GRAN-TOTAL-CATEG > ZERO
057100         PERFORM 2860-CALC-RATIO-CATEG
057200            THRU 2860-CALC-RATIO-CATEG-FIN
057300             VARYING WS-SUBC FROM 1 BY 1
057400             UNTIL WS-SUBC > 11
057500     END-IF.
057600
057700 2850-CALCULAR-RATIOS-FIN.
057800     EXIT.
057900*----------------------------------------------------------------*
058000 2860-CALC-RATIO-CATEG.
058100
058200     IF WS-CATEG-TOTAL (WS-SUBC) > ZERO
058300         COMPUTE WS-CATEG-RATIO (WS-SUBC) ROUNDED =
058400             (WS-CATEG-TOTAL (WS-SUBC) * 100) / WS-GRAN-TOTAL-CATEG
058500     END-IF.
058600
058700 2860-CALC-RATIO-CATEG-FIN.
058800     EXIT.
058900*----------------------------------------------------------------*
059000 2900-IMPRIMIR-REPORTE.
059100
059200     PERFORM 2910-IMPRIMIR-ENCABEZADO
059300        THRU 2910-IMPRIMIR-ENCABEZADO-FIN.
059400
059500     PERFORM 2920-IMPRIMIR-RESUMEN
059600        THRU 2920-IMPRIMIR-RESUMEN-FIN.
059700
059800     PERFORM 2930-IMPRIMIR-CATEGORIAS
059900        THRU 2930-IMPRIMIR-CATEGORIAS-FIN.
060000
060100     PERFORM 2940-IMPRIMIR-TOPE
060200        THRU 2940-IMPRIMIR-TOPE-FIN.
060300
060400     PERFORM 2950-IMPRIMIR-TENDENCIA
060500        THRU 2950-IMPRIMIR-TENDENCIA-FIN.
060600
060700 2900-IMPRIMIR-REPORTE-FIN.
060800     EXIT.
060900*----------------------------------------------------------------*
061000 2910-IMPRIMIR-ENCABEZADO.
061100
061200     MOVE WS-USUARIO-NO TO CF-EST-USUARIO-NO.
061300     MOVE WS-FEC-DESDE  TO CF-EST-DESDE.
061400     MOVE WS-FEC-HASTA  TO CF-EST-HASTA.
061500     MOVE CF-EST-ENCABEZADO TO WS-SAL-ESTADISTICAS.
061600     WRITE WS-SAL-ESTADISTICAS.
061700
061800     MOVE CF-RPT-SEPARADOR TO WS-SAL-ESTADISTICAS.
061900     WRITE WS-SAL-ESTADISTICAS.
062000
062100 2910-IMPRIMIR-ENCABEZADO-FIN.
062200     EXIT.
062300*----------------------------------------------------------------*
062400 2920-IMPRIMIR-RESUMEN.
062500
062600     MOVE WS-TOT-INGRESO TO CF-EST-TOT-INGRESO.
062700     MOVE CF-EST-RESUMEN-1 TO WS-SAL-ESTADISTICAS.
062800     WRITE WS-SAL-ESTADISTICAS.
062900
063000     MOVE WS-TOT-EGRESO TO CF-EST-TOT-EGRESO.
063100     MOVE CF-EST-RESUMEN-2 TO WS-SAL-ESTADISTICAS.
063200     WRITE WS-SAL-ESTADISTICAS.
063300
063400     MOVE WS-NETO TO CF-EST-NETO.
063500     MOVE CF-EST-RESUMEN-3 TO WS-SAL-ESTADISTICAS.
063600     WRITE WS-SAL-ESTADISTICAS.
063700
063800     MOVE WS-EGRESO-PROM TO CF-EST-EGRESO-PROM.
063900     MOVE CF-EST-RESUMEN-4 TO WS-SAL-ESTADISTICAS.
064000     WRITE WS-SAL-ESTADISTICAS.
064100
064200     MOVE CF-RPT-SEPARADOR TO WS-SAL-ESTADISTICAS.
064300     WRITE WS-SAL-ESTADISTICAS.
064400
064500 2920-IMPRIMIR-RESUMEN-FIN.
064600     EXIT.
064700*----------------------------------------------------------------*
064800 2930-IMPRIMIR-CATEGORIAS.
064900
065000     MOVE CF-EST-CAT-TITULO TO WS-SAL-ESTADISTICAS.
065100     WRITE WS-SAL-ESTADISTICAS.
065200
065300     PERFORM 2935-IMPRIMIR-LINEA-CATEG THRU 2935-IMPRIMIR-LINEA-CATEG-FIN
065400         VARYING WS-SUBC FROM 1 BY 1
065500         UNTIL WS-SUBC > 11.
065600
065700     MOVE WS-GRAN-TOTAL-CATEG TO CF-EST-CAT-PIE-TOTAL.
065800     MOVE 100.00 TO CF-EST-CAT-PIE-RATIO.
065900     MOVE CF-EST-CAT-PIE TO WS-SAL-ESTADISTICAS.
066000     WRITE WS-SAL-ESTADISTICAS.
066100
066200     MOVE CF-RPT-SEPARADOR TO WS-SAL-ESTADISTICAS.
066300     WRITE WS-SAL-ESTADISTICAS.
066400
066500 2930-IMPRIMIR-CATEGORIAS-FIN.
066600     EXIT.
066700*----------------------------------------------------------------*
066800 2935-IMPRIMIR-LINEA-CATEG.
066900
067000     MOVE WS-CATEG-NOMBRE (WS-SUBC) TO CF-EST-CAT-NOMBRE.
067100     MOVE WS-CATEG-TOTAL (WS-SUBC)  TO CF-EST-CAT-TOTAL.
067200     MOVE WS-CATEG-RATIO (WS-SUBC)  TO CF-EST-CAT-RATIO.
067300     MOVE CF-EST-CAT-LINEA          TO WS-SAL-ESTADISTICAS.
067400     WRITE WS-SAL-ESTADISTICAS.
067500
067600 2935-IMPRIMIR-LINEA-CATEG-FIN.
067700     EXIT.
067800*----------------------------------------------------------------*
067900 2940-IMPRIMIR-TOPE.
068000
068100     MOVE CF-EST-TOPE-TITULO TO WS-SAL-ESTADISTICAS.
068200     WRITE WS-SAL-ESTADISTICAS.
068300
068400     IF WS-TOTAL-TOPE > ZERO
068500         PERFORM 2945-IMP-LINEA-TOPE THRU 2945-IMP-LINEA-TOPE-FIN
068600             VARYING WS-SUBTOPE FROM 1 BY 1
068700             UNTIL WS-SUBTOPE > WS-TOTAL-TOPE
068800     END-IF.
068900
069000     MOVE CF-RPT-SEPARADOR TO WS-SAL-ESTADISTICAS.
069100     WRITE WS-SAL-ESTADISTICAS.
069200
069300 2940-IMPRIMIR-TOPE-FIN.
069400     EXIT.
069500*----------------------------------------------------------------*
069600 2945-IMP-LINEA-TOPE.
069700
069800     MOVE WS-TOPE-ID (WS-SUBTOPE)        TO CF-EST-TOPE-ID.
069900     MOVE WS-TOPE-TITULO (WS-SUBTOPE)    TO CF-EST-TOPE-TITULO-TXN.
070000     MOVE WS-TOPE-IMPORTE (WS-SUBTOPE)   TO CF-EST-TOPE-IMPORTE.
070100     MOVE WS-TOPE-CATEGORIA (WS-SUBTOPE) TO CF-EST-TOPE-CATEGORIA.
070200     MOVE WS-TOPE-FECHA (WS-SUBTOPE)     TO CF-EST-TOPE-FECHA.
070300     MOVE CF-EST-TOPE-LINEA              TO WS-SAL-ESTADISTICAS.
070400     WRITE WS-SAL-ESTADISTICAS.
070500
070600 2945-IMP-LINEA-TOPE-FIN.
070700     EXIT.
070800*----------------------------------------------------------------*
070900 2950-IMPRIMIR-TENDENCIA.
071000
071100     MOVE CF-EST-TEND-TITULO TO WS-SAL-ESTADISTICAS.
071200     WRITE WS-SAL-ESTADISTICAS.
071300
071400     IF WS-TOTAL-TEND > ZERO
071500         PERFORM 2955-IMP-LINEA-TEND THRU 2955-IMP-LINEA-TEND-FIN
071600             VARYING WS-SUBTEND FROM 1 BY 1
071700             UNTIL WS-SUBTEND > WS-TOTAL-TEND
071800     END-IF.
071900
072000     MOVE CF-RPT-NUMERALES TO WS-SAL-ESTADISTICAS.
072100     WRITE WS-SAL-ESTADISTICAS.
072200
072300 2950-IMPRIMIR-TENDENCIA-FIN.
072400     EXIT.
072500*----------------------------------------------------------------*
072600 2955-IMP-LINEA-TEND.
072700
072800     MOVE WS-TEND-ROTULO (WS-SUBTEND)  TO CF-EST-TEND-ROTULO.
072900     MOVE WS-TEND-IMPORTE (WS-SUBTEND) TO CF-EST-TEND-IMPORTE.
073000     MOVE CF-EST-TEND-LINEA            TO WS-SAL-ESTADISTICAS.
073100     WRITE WS-SAL-ESTADISTICAS.
073200
073300 2955-IMP-LINEA-TEND-FIN.
073400     EXIT.
073500*----------------------------------------------------------------*
073600 3000-FINALIZAR-PROCESO.
073700
073800     PERFORM 3200-CERRAR-ARCHIVOS
073900        THRU 3200-CERRAR-ARCHIVOS-FIN.
074000
074100 3000-FINALIZAR-PROCESO-FIN.
074200     EXIT.
074300*----------------------------------------------------------------*
074400 3200-CERRAR-ARCHIVOS.
074500
074600     CLOSE CF-PARAMETROS
074700           CF-LEDGER
074800           CF-ESTADISTICAS.
074900
075000 3200-CERRAR-ARCHIVOS-FIN.
075100     EXIT.
075200*----------------------------------------------------------------*
075300 END PROGRAM STATRPT.
