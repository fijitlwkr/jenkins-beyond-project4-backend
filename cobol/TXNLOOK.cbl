000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TXNLOOK.
000300 AUTHOR.         N BERGE.
000400 INSTALLATION.   CAPA DE FONDOS - BATCH DE CARTERA PERSONAL.
000500 DATE-WRITTEN.   11/02/1995.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000800******************************************************************
000900*    PROPOSITO                                                   *
001000*    ---------------------------------------------------------- *
001100*    Reemplaza a MAESTARJ (que buscaba UNA tarjeta por clave en  *
001200*    el maestro indexado) por una consulta de SUMAS sobre el     *
001300*    ledger de movimientos.  En la primer llamada del run carga  *
001400*    todo CF-LEDGER a una tabla en memoria (igual que MAESTARJ   *
001500*    abria su maestro); en las siguientes llamadas del mismo run *
001600*    ya no vuelve a leer el archivo, solo recorre la tabla.      *
001700*    ---------------------------------------------------------- *
001800*    FUNCIONES (LK-TXL-FUNCION)                                  *
001900*    RESUMEN - dado USUARIO-NO y una fecha (o rango), devuelve   *
002000*              INGRESO-SUMA y EGRESO-SUMA (feed del resumen      *
002100*              diario/mensual).                                 *
002200*    FILTRO  - dado USUARIO-NO, TIPO, CATEGORIA (opcional) y un  *
002300*              rango de fechas, devuelve FILTRO-SUMA (feed del   *
002400*              avance de metas).                                *
002500******************************************************************
002600*    HISTORIAL DE CAMBIOS                                        *
002700*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
002800*    ---------- ------------- ----------- ------------------------*
002900*    11/02/1995 N.BERGE       CF-0010     ALTA (EX-MAESTARJ)      *
003000*    05/05/1996 R.BALSIM      CF-0031     SE AGREGA FUNCION FILTRO*
003100*    28/01/1998 S.URDANETA    CF-0048     TABLA EN MEMORIA UNICA  *
003200*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION FECHAS A8      *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS TXL-TRAZA-ACTIVA.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CF-LEDGER-TXL
004400         ASSIGN TO 'TRANSACTION-LEDGER'
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-LEDGER-TXL.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CF-LEDGER-TXL.
005100     COPY TXNCPY REPLACING CF-TRANSACCION BY CF-TXL-REG.
005200*----------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400 01  FS-STATUS.
005500     05  FS-LEDGER-TXL                PIC X(02).
005600         88  FS-LEDGER-TXL-OK         VALUE '00'.
005700         88  FS-LEDGER-TXL-EOF        VALUE '10'.
005800         88  FS-LEDGER-TXL-NFD        VALUE '35'.
005900*----------------------------------------------------------------*
006000*    TABLA DE MOVIMIENTOS EN MEMORIA (SE CARGA UNA SOLA VEZ)     *
006100*----------------------------------------------------------------*
006200 01  CF-TABLA-TRANS.
006300     05  CF-TAB-TRANS-ITEM OCCURS 5000 TIMES.
006400         COPY TXNCPY REPLACING CF-TRANSACCION BY CF-TAB-TRANS.
006500*----------------------------------------------------------------*
006600 01  WS-CONTADORES.
006700     05  WS-PRIMERA-VEZ-SW            PIC X(01) VALUE 'S'.
006800         88  WS-ES-PRIMERA-VEZ        VALUE 'S'.
006900     05  WS-TOTAL-TRANS               PIC S9(9) COMP VALUE ZERO.
007000     05  WS-SUBT                      PIC S9(9) COMP VALUE ZERO.
007100     05  WS-CAPACIDAD-TABLA           PIC S9(9) COMP VALUE 5000.
007200*----------------------------------------------------------------*
007300 LINKAGE SECTION.
007400     COPY TXNLNK.
007500*----------------------------------------------------------------*
007600 PROCEDURE DIVISION USING LK-TXNLOOK.
007700*----------------------------------------------------------------*
007800 0000-DESPACHAR.
007900
008000     IF WS-ES-PRIMERA-VEZ
008100         PERFORM 1000-CARGAR-LEDGER THRU 1000-CARGAR-LEDGER-FIN
008200         MOVE 'N' TO WS-PRIMERA-VEZ-SW
008300     END-IF.
008400
008500     MOVE ZEROES TO LK-TXL-INGRESO-SUMA
008600                    LK-TXL-EGRESO-SUMA
008700                    LK-TXL-FILTRO-SUMA.
008800
008900     EVALUATE TRUE
009000         WHEN LK-TXL-FN-RESUMEN
009100              PERFORM 2100-CALC-RESUMEN
009200                 THRU 2100-CALC-RESUMEN-FIN
009300         WHEN LK-TXL-FN-FILTRO
009400              PERFORM 2200-CALC-FILTRO
009500                 THRU 2200-CALC-FILTRO-FIN
009600     END-EVALUATE.
009700
009800     EXIT PROGRAM.
009900*----------------------------------------------------------------*
010000 1000-CARGAR-LEDGER.
010100
010200     OPEN INPUT CF-LEDGER-TXL.
010300
010400     EVALUATE TRUE
010500         WHEN FS-LEDGER-TXL-OK
010600              CONTINUE
010700         WHEN FS-LEDGER-TXL-NFD
010800*            *** SIN LEDGER TODAVIA NO HAY MOVIMIENTOS CARGADOS
010900              CONTINUE
011000         WHEN OTHER
011100              DISPLAY 'TXNLOOK: ERROR AL ABRIR EL LEDGER'
011200              DISPLAY 'FILE STATUS: ' FS-LEDGER-TXL
011300              STOP RUN
011400     END-EVALUATE.
011500
011600     IF FS-LEDGER-TXL-OK
011700         PERFORM 1100-LEER-Y-CARGAR THRU 1100-LEER-Y-CARGAR-FIN
011800             UNTIL FS-LEDGER-TXL-EOF
011900         CLOSE CF-LEDGER-TXL
012000     END-IF.
012100
012200 1000-CARGAR-LEDGER-FIN.
012300     EXIT.
012400*----------------------------------------------------------------*
012500 1100-LEER-Y-CARGAR.
012600
012700     READ CF-LEDGER-TXL.
012800
012900     EVALUATE TRUE
013000         WHEN FS-LEDGER-TXL-EOF
013100              CONTINUE
013200         WHEN FS-LEDGER-TXL-OK
013300              ADD 1 TO WS-TOTAL-TRANS
013400              IF WS-TOTAL-TRANS > WS-CAPACIDAD-TABLA
013500                  DISPLAY 'TXNLOOK: LEDGER EXCEDE CAPACIDAD TABLA'
013600                  STOP RUN
013700              END-IF
013800              MOVE CF-TXL-REG TO CF-TAB-TRANS (WS-TOTAL-TRANS)
013900         WHEN OTHER
014000              DISPLAY 'TXNLOOK: ERROR AL LEER EL LEDGER'
014100              DISPLAY 'FILE STATUS: ' FS-LEDGER-TXL
014200              STOP RUN
014300     END-EVALUATE.
014400
014500 1100-LEER-Y-CARGAR-FIN.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 2100-CALC-RESUMEN.
014900*    *** RECORRE LA TABLA SUMANDO INGRESOS Y EGRESOS DEL USUARIO
015000*    *** CUYA FECHA CAE ENTRE LK-TXL-FEC-DESDE Y LK-TXL-FEC-HASTA
015100     PERFORM 2110-ACUM-RESUMEN-ITEM THRU 2110-ACUM-RESUMEN-ITEM-FIN
015200         VARYING WS-SUBT FROM 1 BY 1
015300         UNTIL WS-SUBT > WS-TOTAL-TRANS.
015400
015500 2100-CALC-RESUMEN-FIN.
015600     EXIT.
015700*----------------------------------------------------------------*
015800 2110-ACUM-RESUMEN-ITEM.
015900
016000     IF CF-USUARIO-NO (WS-SUBT) = LK-TXL-USUARIO-NO
016100        AND CF-TRANS-FECHA (WS-SUBT) NOT < LK-TXL-FEC-DESDE
016200        AND CF-TRANS-FECHA (WS-SUBT) NOT > LK-TXL-FEC-HASTA
016300
016400         EVALUATE TRUE
016500             WHEN CF-TIPO-INGRESO (WS-SUBT)
016600                  ADD CF-TRANS-IMPORTE (WS-SUBT)
016700                      TO LK-TXL-INGRESO-SUMA
016800             WHEN CF-TIPO-EGRESO (WS-SUBT)
016900                  ADD CF-TRANS-IMPORTE (WS-SUBT)
017000                      TO LK-TXL-EGRESO-SUMA
017100         END-EVALUATE
017200
017300     END-IF.
017400
017500 2110-ACUM-RESUMEN-ITEM-FIN.
017600     EXIT.
017700*----------------------------------------------------------------*
017800 2200-CALC-FILTRO.
017900*    *** RECORRE LA TABLA SUMANDO IMPORTES POR USUARIO+TIPO, CON
018000*    *** CATEGORIA OPCIONAL, ENTRE FEC-DESDE Y FEC-HASTA INCLUSIVE
018100     PERFORM 2210-ACUM-FILTRO-ITEM THRU 2210-ACUM-FILTRO-ITEM-FIN
018200         VARYING WS-SUBT FROM 1 BY 1
018300         UNTIL WS-SUBT > WS-TOTAL-TRANS.
018400
018500 2200-CALC-FILTRO-FIN.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 2210-ACUM-FILTRO-ITEM.
018900
019000     IF CF-USUARIO-NO (WS-SUBT) = LK-TXL-USUARIO-NO
019100        AND CF-TRANS-TIPO (WS-SUBT) = LK-TXL-TIPO
019200        AND CF-TRANS-FECHA (WS-SUBT) NOT < LK-TXL-FEC-DESDE
019300        AND CF-TRANS-FECHA (WS-SUBT) NOT > LK-TXL-FEC-HASTA
019400        AND (NOT LK-TXL-CON-CATEGORIA
019500             OR CF-TRANS-CATEGORIA (WS-SUBT) = LK-TXL-CATEGORIA)
019600
019700         ADD CF-TRANS-IMPORTE (WS-SUBT) TO LK-TXL-FILTRO-SUMA
019800
019900     END-IF.
020000
020100 2210-ACUM-FILTRO-ITEM-FIN.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 END PROGRAM TXNLOOK.
