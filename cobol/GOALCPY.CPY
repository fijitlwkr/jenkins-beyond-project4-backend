000100******************************************************************
000200*    GOALCPY.CPY                                                 *
000300*    CAPA DE FONDOS - COPY DE LAYOUT DE META DE AHORRO/GASTO      *
000400*    ------------------------------------------------------------*
000500*    Un registro por meta (AHORRO o TOPE DE GASTO) definida por   *
000600*    el usuario.  Layout nuevo, construido con el mismo estilo    *
000700*    de bloque de fecha partida que CONSUMOS.CPY usaba para el    *
000800*    consumo de tarjeta.                                         *
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
001200*    ---------- ------------- ----------- ------------------------*
001300*    18/03/1994 R.GARCIA      CF-0020     ALTA DEL LAYOUT DE META *
001400*    07/08/1997 R.BALSIM      CF-0041     SE AGREGA TOPE DE GASTO *
001500*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION FECHAS A8      *
001600******************************************************************
001700 01  CF-META.
001800     05  CF-META-ID                           PIC 9(09).
001900     05  CF-META-USUARIO-ID                    PIC 9(09).
002000     05  CF-META-TIPO                         PIC X(07).
002100         88  CF-META-AHORRO                    VALUE 'SAVING '.
002200         88  CF-META-GASTO                     VALUE 'EXPENSE'.
002300     05  CF-META-TITULO                       PIC X(60).
002400     05  CF-META-MONTO-OBJETIVO                PIC 9(09).
002500     05  CF-META-FEC-DESDE                    PIC 9(08).
002600     05  CF-META-FEC-DESDE-R REDEFINES CF-META-FEC-DESDE.
002700         10  CF-META-DESDE-ANIO               PIC 9(04).
002800         10  CF-META-DESDE-MES                PIC 9(02).
002900         10  CF-META-DESDE-DIA                PIC 9(02).
003000     05  CF-META-FEC-HASTA                    PIC 9(08).
003100     05  CF-META-FEC-HASTA-R REDEFINES CF-META-FEC-HASTA.
003200         10  CF-META-HASTA-ANIO               PIC 9(04).
003300         10  CF-META-HASTA-MES                PIC 9(02).
003400         10  CF-META-HASTA-DIA                PIC 9(02).
003500     05  CF-META-CATEGORIA-GASTO              PIC X(13).
003600     05  CF-META-ESTADO                       PIC X(09).
003700         88  CF-ESTADO-ACTIVA                  VALUE 'ACTIVE   '.
003800         88  CF-ESTADO-COMPLETADA               VALUE 'COMPLETED'.
003900         88  CF-ESTADO-FALLIDA                 VALUE 'FAILED   '.
004000         88  CF-ESTADO-EXCEDIDA                VALUE 'EXCEEDED '.
004100         88  CF-ESTADO-EXITOSA                 VALUE 'SUCCESS  '.
004200         88  CF-ESTADO-BORRADA                 VALUE 'DELETED  '.
004300     05  FILLER                                PIC X(15).
