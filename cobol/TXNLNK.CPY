000100******************************************************************
000200*    TXNLNK.CPY                                                  *
000300*    CAPA DE FONDOS - COPY DE AREA DE LLAMADA A TXNLOOK          *
000400*    ------------------------------------------------------------*
000500*    Layout comun del area LK-TXNLOOK.  Se incluye tanto en el   *
000600*    LINKAGE SECTION de TXNLOOK como en el WORKING-STORAGE de    *
000700*    cada programa que lo invoca (GOALMAINT), igual que          *
000800*    DTELNK.CPY se incluye para las llamadas a DTEVALID.         *
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
001200*    ---------- ------------- ----------- ------------------------*
001300*    05/05/1996 R.BALSIM      CF-0031     ALTA DEL AREA DE CALL   *
001400*    18/03/1999 C.PERDIG      CF-0061     SE COMPARTE CON METAS   *
001500******************************************************************
001600 01  LK-TXNLOOK.
001700     05  LK-TXL-FUNCION               PIC X(08).
001800         88  LK-TXL-FN-RESUMEN        VALUE 'RESUMEN '.
001900         88  LK-TXL-FN-FILTRO         VALUE 'FILTRO  '.
002000     05  LK-TXL-USUARIO-NO            PIC 9(09).
002100     05  LK-TXL-TIPO                  PIC X(07).
002200     05  LK-TXL-CATEGORIA             PIC X(13).
002300     05  LK-TXL-USAR-CATEGORIA        PIC X(01).
002400         88  LK-TXL-CON-CATEGORIA     VALUE 'S'.
002500     05  LK-TXL-FEC-DESDE             PIC 9(08).
002600     05  LK-TXL-FEC-DESDE-R REDEFINES LK-TXL-FEC-DESDE.
002700         10  LK-TXL-DESDE-ANIO        PIC 9(04).
002800         10  LK-TXL-DESDE-MES         PIC 9(02).
002900         10  LK-TXL-DESDE-DIA         PIC 9(02).
003000     05  LK-TXL-FEC-HASTA             PIC 9(08).
003100     05  LK-TXL-FEC-HASTA-R REDEFINES LK-TXL-FEC-HASTA.
003200         10  LK-TXL-HASTA-ANIO        PIC 9(04).
003300         10  LK-TXL-HASTA-MES         PIC 9(02).
003400         10  LK-TXL-HASTA-DIA         PIC 9(02).
003500     05  LK-TXL-SALIDA.
003600         10  LK-TXL-INGRESO-SUMA      PIC 9(11).
003700         10  LK-TXL-EGRESO-SUMA       PIC 9(11).
003800         10  LK-TXL-FILTRO-SUMA       PIC 9(11).
