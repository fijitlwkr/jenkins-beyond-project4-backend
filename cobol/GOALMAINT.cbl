000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GOALMAINT.
000300 AUTHOR.         C PERDIGON.
000400 INSTALLATION.   CAPA DE FONDOS - BATCH DE CARTERA PERSONAL.
000500 DATE-WRITTEN.   14/09/1998.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000800******************************************************************
000900*    PROPOSITO                                                   *
001000*    ---------------------------------------------------------- *
001100*    Mantenimiento del archivo de METAS (ahorro/gasto) que fija   *
001200*    el usuario, y actualizacion del estado de cada meta contra   *
001300*    el LEDGER de movimientos.  Toma a TRNMAINT como modelo para  *
001400*    la mecanica de peticiones ALTA/CAMBIO/BAJA sobre una tabla   *
001500*    en memoria, y a TXNLOOK para las sumas de movimientos; no    *
001600*    hay antecedente de "metas" en el area, por eso el layout y   *
001700*    las reglas de refresco de estado son enteramente nuevos.     *
001800*    ---------------------------------------------------------- *
001900*    CADA RUN, EN ESTE ORDEN:                                    *
002000*    1. Aplica las peticiones de CF-PETICIONES (si hay) sobre la  *
002100*       tabla de metas (alta/cambio/baja-logica).                *
002200*    2. Recalcula el MONTO-ACTUAL, el ESTADO (si la meta estaba   *
002300*       ACTIVA) y el PORCENTAJE-AVANCE de cada meta no borrada,   *
002400*       e imprime el GOAL-STATUS-REPORT.                          *
002500*    3. Graba la tabla completa (alta/cambio/baja y refresco ya   *
002600*       aplicados) como el archivo de metas nuevo.                *
002700******************************************************************
002800*    HISTORIAL DE CAMBIOS                                        *
002900*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
003000*    ---------- ------------- ----------- ------------------------*
003100*    14/09/1998 C.PERDIG      CF-0053     ALTA DEL AREA DE METAS  *
003200*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION FECHAS A8      *
003300*    18/03/1999 C.PERDIG      CF-0061     COPY COMUN PARA TXNLOOK *
003400*    30/11/1999 N.BERGE       CF-0068     SE AGREGA RECHAZO CAMBIO*
003500*                                         SOBRE META NO ACTIVA    *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS GLM-TRAZA-ACTIVA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CF-PARAMETROS
004700         ASSIGN TO 'GOAL-PARMS'
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-PARAMETROS.
005000
005100     SELECT CF-PETICIONES
005200         ASSIGN TO 'GOAL-REQUESTS'
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-PETICIONES.
005500
005600     SELECT CF-METAS-ENT
005700         ASSIGN TO 'GOAL-FILE-OLD'
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-METAS-ENT.
006000
006100     SELECT CF-METAS-SAL
006200         ASSIGN TO 'GOAL-FILE'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-METAS-SAL.
006500
006600     SELECT CF-RECHAZOS
006700         ASSIGN TO 'GOAL-REJECTS'
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-RECHAZOS.
007000
007100     SELECT CF-GOALRPT
007200         ASSIGN TO 'GOAL-STATUS-REPORT'
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-GOALRPT.
007500*----------------------------------------------------------------*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  CF-PARAMETROS.
007900 01  CF-PARAMETRO-META.
008000     05  CF-PRM-FECHA-CORRIDA          PIC 9(08).
008100     05  FILLER                        PIC X(10).
008200
008300 FD  CF-PETICIONES.
008400 01  CF-PETICION-META.
008500     05  CF-PETM-ACCION                PIC X(06).
008600         88  CF-PETM-ALTA              VALUE 'ALTA  '.
008700         88  CF-PETM-CAMBIO            VALUE 'CAMBIO'.
008800         88  CF-PETM-BAJA              VALUE 'BAJA  '.
008900     05  CF-PETM-META-ID               PIC 9(09).
009000     05  CF-PETM-USUARIO-NO            PIC 9(09).
009100     05  CF-PETM-TIPO                  PIC X(07).
009200         88  CF-PETM-AHORRO            VALUE 'SAVING '.
009300         88  CF-PETM-GASTO             VALUE 'EXPENSE'.
009400     05  CF-PETM-TITULO                PIC X(60).
009500     05  CF-PETM-MONTO-OBJETIVO        PIC 9(09).
009600     05  CF-PETM-FEC-DESDE             PIC 9(08).
009700     05  CF-PETM-FEC-HASTA             PIC 9(08).
009800     05  CF-PETM-CATEGORIA-GASTO       PIC X(13).
009900     05  FILLER                        PIC X(10).
010000
010100 FD  CF-METAS-ENT.
010200     COPY GOALCPY REPLACING CF-META BY CF-MET-ENT-REG.
010300
010400 FD  CF-METAS-SAL.
010500     COPY GOALCPY REPLACING CF-META BY CF-MET-SAL-REG.
010600
010700 FD  CF-RECHAZOS.
010800 01  CF-RECHAZO-REG.
010900     05  CF-RCH-PETICION               PIC X(139).
011000     05  CF-RCH-COD-ERROR              PIC X(04).
011100     05  CF-RCH-DES-ERROR              PIC X(60).
011200
011300 FD  CF-GOALRPT.
011400 01  WS-SAL-GOALRPT                    PIC X(132).
011500*----------------------------------------------------------------*
011600 WORKING-STORAGE SECTION.
011700     COPY RPTCPY.
011800*----------------------------------------------------------------*
011900 01  FS-STATUS.
012000     05  FS-PARAMETROS                 PIC X(02).
012100         88  FS-PARAMETROS-OK         VALUE '00'.
012200     05  FS-PETICIONES                 PIC X(02).
012300         88  FS-PETICIONES-OK         VALUE '00'.
012400         88  FS-PETICIONES-EOF        VALUE '10'.
012500         88  FS-PETICIONES-NFD        VALUE '35'.
012600     05  FS-METAS-ENT                  PIC X(02).
012700         88  FS-METAS-ENT-OK          VALUE '00'.
012800         88  FS-METAS-ENT-EOF         VALUE '10'.
012900         88  FS-METAS-ENT-NFD         VALUE '35'.
013000     05  FS-METAS-SAL                  PIC X(02).
013100         88  FS-METAS-SAL-OK          VALUE '00'.
013200     05  FS-RECHAZOS                   PIC X(02).
013300         88  FS-RECHAZOS-OK           VALUE '00'.
013400     05  FS-GOALRPT                    PIC X(02).
013500         88  FS-GOALRPT-OK            VALUE '00'.
013600*----------------------------------------------------------------*
013700*    FECHA DE CORRIDA DEL PROCESO (PARAMETRO, NO EL RELOJ)        *
013800*----------------------------------------------------------------*
013900 01  WS-FECHA-CORRIDA                  PIC 9(08).
014000 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
014100     05  WS-CORRIDA-ANIO               PIC 9(04).
014200     05  WS-CORRIDA-MES                PIC 9(02).
014300     05  WS-CORRIDA-DIA                PIC 9(02).
014400*----------------------------------------------------------------*
014500*    TABLA DE METAS EN MEMORIA                                   *
014600*----------------------------------------------------------------*
014700 01  CF-TABLA-METAS.
014800     05  CF-TAB-MET-ITEM OCCURS 2000 TIMES.
014900         COPY GOALCPY REPLACING CF-META BY CF-TAB-MET-REG.
015000*----------------------------------------------------------------*
015100 01  WS-CONTADORES.
015200     05  WS-TOTAL-TABLA                PIC S9(9) COMP VALUE ZERO.
015300     05  WS-ULTIMO-ID-META             PIC S9(9) COMP VALUE ZERO.
015400     05  WS-SUBT                       PIC S9(9) COMP VALUE ZERO.
015500     05  WS-SUBD                       PIC S9(9) COMP VALUE ZERO.
015600     05  WS-POSICION-TAB               PIC S9(9) COMP VALUE ZERO.
015700     05  WS-CAPACIDAD-TABLA            PIC S9(9) COMP VALUE 2000.
015800     05  WS-TOTAL-ALTAS                PIC 9(06) VALUE ZERO.
015900     05  WS-TOTAL-CAMBIOS              PIC 9(06) VALUE ZERO.
016000     05  WS-TOTAL-BAJAS                PIC 9(06) VALUE ZERO.
016100     05  WS-TOTAL-RECHAZOS             PIC 9(06) VALUE ZERO.
016200     05  WS-TOTAL-GRABADOS             PIC 9(06) VALUE ZERO.
016300*----------------------------------------------------------------*
016400*    AREA DE VALIDACION DE LA PETICION EN CURSO                  *
016500*----------------------------------------------------------------*
016600 01  WS-VALIDACION.
016700     05  WS-COD-RECHAZO                PIC X(04) VALUE SPACES.
016800     05  WS-DES-RECHAZO                PIC X(60) VALUE SPACES.
016900     05  WS-PETICION-VALIDA-SW         PIC X(01) VALUE 'S'.
017000         88  WS-PETICION-ES-VALIDA     VALUE 'S'.
017100     05  WS-DUPLICADO-SW               PIC X(01) VALUE 'N'.
017200         88  WS-HAY-DUPLICADO          VALUE 'S'.
017300*----------------------------------------------------------------*
017400*    AREA DE REFRESCO DE ESTADO DE LA META EN CURSO               *
017500*----------------------------------------------------------------*
017600 01  WS-PROGRESO.
017700     05  WS-MONTO-ACTUAL               PIC 9(09) VALUE ZERO.
017800     05  WS-RAW-RATE                   PIC S9(7) COMP VALUE ZERO.
017900     05  WS-PORCENTAJE-AVANCE          PIC 9(05) COMP VALUE ZERO.
018000     05  WS-CATEGORIA-FILTRO           PIC X(13) VALUE SPACES.
018100     05  WS-META-VENCIDA-SW            PIC X(01) VALUE 'N'.
018200         88  WS-META-VENCIDA           VALUE 'S'.
018300     05  WS-MENSAJE-ESTADO             PIC X(44) VALUE SPACES.
018400*----------------------------------------------------------------*
018500*    AREA DE LLAMADA A DTEVALID Y A TXNLOOK                      *
018600*----------------------------------------------------------------*
018700 01  WS-AREA-DTEVALID.
018800     COPY DTELNK.
018900 01  WS-AREA-TXNLOOK.
019000     COPY TXNLNK.
019100*----------------------------------------------------------------*
019200 PROCEDURE DIVISION.
019300*----------------------------------------------------------------*
019400     PERFORM 1000-INICIAR-PROCESO
019500        THRU 1000-INICIAR-PROCESO-FIN.
019600
019700     PERFORM 2000-PROCESAR-PETICIONES
019800        THRU 2000-PROCESAR-PETICIONES-FIN
019900        UNTIL FS-PETICIONES-EOF.
020000
020100     PERFORM 2800-REFRESCAR-TODAS-METAS
020200        THRU 2800-REFRESCAR-TODAS-METAS-FIN.
020300
020400     PERFORM 3000-FINALIZAR-PROCESO
020500        THRU 3000-FINALIZAR-PROCESO-FIN.
020600
020700     DISPLAY '#ALTAS:     ' WS-TOTAL-ALTAS.
020800     DISPLAY '#CAMBIOS:   ' WS-TOTAL-CAMBIOS.
020900     DISPLAY '#BAJAS:     ' WS-TOTAL-BAJAS.
021000     DISPLAY '#RECHAZOS:  ' WS-TOTAL-RECHAZOS.
021100     DISPLAY '#GRABADOS:  ' WS-TOTAL-GRABADOS.
021200
021300     STOP RUN.
021400*----------------------------------------------------------------*
021500 1000-INICIAR-PROCESO.
021600
021700     PERFORM 1100-ABRIR-ARCHIVOS
021800        THRU 1100-ABRIR-ARCHIVOS-FIN.
021900
022000     PERFORM 1200-INICIALIZAR-CONTADORES
022100        THRU 1200-INICIALIZAR-CONTADORES-FIN.
022200
022300     PERFORM 1300-LEER-PARAMETROS
022400        THRU 1300-LEER-PARAMETROS-FIN.
022500
022600     PERFORM 1400-CARGAR-METAS
022700        THRU 1400-CARGAR-METAS-FIN.
022800
022900 1000-INICIAR-PROCESO-FIN.
023000     EXIT.
023100*----------------------------------------------------------------*
023200 1100-ABRIR-ARCHIVOS.
023300
023400     OPEN INPUT CF-PARAMETROS.
023500
023600     EVALUATE TRUE
023700         WHEN FS-PARAMETROS-OK
023800              CONTINUE
023900         WHEN OTHER
024000              DISPLAY 'GOALMAINT: ERROR AL ABRIR PARAMETROS'
024100              DISPLAY 'FILE STATUS: ' FS-PARAMETROS
024200              STOP RUN
024300     END-EVALUATE.
024400
024500     OPEN INPUT CF-PETICIONES.
024600
024700     EVALUATE TRUE
024800         WHEN FS-PETICIONES-OK
024900              CONTINUE
025000         WHEN FS-PETICIONES-NFD
025100*            *** NO HAY PETICIONES EN ESTE RUN, SOLO SE REFRESCA
025200              CONTINUE
025300         WHEN OTHER
025400              DISPLAY 'GOALMAINT: ERROR AL ABRIR PETICIONES'
025500              DISPLAY 'FILE STATUS: ' FS-PETICIONES
025600              STOP RUN
025700     END-EVALUATE.
025800
025900     OPEN OUTPUT CF-METAS-SAL.
026000
026100     EVALUATE TRUE
026200         WHEN FS-METAS-SAL-OK
026300              CONTINUE
026400         WHEN OTHER
026500              DISPLAY 'GOALMAINT: ERROR AL ABRIR METAS NUEVO'
026600              DISPLAY 'FILE STATUS: ' FS-METAS-SAL
026700              STOP RUN
026800     END-EVALUATE.
026900
027000     OPEN OUTPUT CF-RECHAZOS.
027100
027200     EVALUATE TRUE
027300         WHEN FS-RECHAZOS-OK
027400              CONTINUE
027500         WHEN OTHER
027600              DISPLAY 'GOALMAINT: ERROR AL ABRIR RECHAZOS'
027700              DISPLAY 'FILE STATUS: ' FS-RECHAZOS
027800              STOP RUN
027900     END-EVALUATE.
028000
028100     OPEN OUTPUT CF-GOALRPT.
028200
028300     EVALUATE TRUE
028400         WHEN FS-GOALRPT-OK
028500              CONTINUE
028600         WHEN OTHER
028700              DISPLAY 'GOALMAINT: ERROR AL ABRIR EL REPORTE'
028800              DISPLAY 'FILE STATUS: ' FS-GOALRPT
028900              STOP RUN
029000     END-EVALUATE.
029100
029200 1100-ABRIR-ARCHIVOS-FIN.
029300     EXIT.
029400*----------------------------------------------------------------*
029500 1200-INICIALIZAR-CONTADORES.
029600
029700     INITIALIZE WS-CONTADORES.
029800     MOVE ZERO TO WS-TOTAL-TABLA WS-ULTIMO-ID-META.
029900     MOVE ZERO TO CF-GOL-TOT-ACTIVA     CF-GOL-TOT-COMPLETADA
030000                  CF-GOL-TOT-FALLIDA    CF-GOL-TOT-EXCEDIDA
030100                  CF-GOL-TOT-EXITOSA.
030200
030300 1200-INICIALIZAR-CONTADORES-FIN.
030400     EXIT.
030500*----------------------------------------------------------------*
030600 1300-LEER-PARAMETROS.
030700
030800     READ CF-PARAMETROS.
030900
031000     EVALUATE TRUE
031100         WHEN FS-PARAMETROS-OK
031200              MOVE CF-PRM-FECHA-CORRIDA TO WS-FECHA-CORRIDA
031300         WHEN OTHER
031400              DISPLAY 'GOALMAINT: ERROR AL LEER PARAMETROS'
031500              DISPLAY 'FILE STATUS: ' FS-PARAMETROS
031600              STOP RUN
031700     END-EVALUATE.
031800
031900 1300-LEER-PARAMETROS-FIN.
032000     EXIT.
032100*----------------------------------------------------------------*
032200 1400-CARGAR-METAS.
032300
032400     OPEN INPUT CF-METAS-ENT.
032500
032600     EVALUATE TRUE
032700         WHEN FS-METAS-ENT-OK
032800              CONTINUE
032900         WHEN FS-METAS-ENT-NFD
033000*            *** PRIMER RUN DEL AREA - TODAVIA NO HAY METAS
033100              CONTINUE
033200         WHEN OTHER
033300              DISPLAY 'GOALMAINT: ERROR AL ABRIR METAS ANTERIOR'
033400              DISPLAY 'FILE STATUS: ' FS-METAS-ENT
033500              STOP RUN
033600     END-EVALUATE.
033700
033800     IF FS-METAS-ENT-OK
033900         PERFORM 1410-LEER-Y-CARGAR THRU 1410-LEER-Y-CARGAR-FIN
034000             UNTIL FS-METAS-ENT-EOF
034100         CLOSE CF-METAS-ENT
034200     END-IF.
034300
034400 1400-CARGAR-METAS-FIN.
034500     EXIT.
034600*----------------------------------------------------------------*
034700 1410-LEER-Y-CARGAR.
034800
034900     READ CF-METAS-ENT.
035000
035100     EVALUATE TRUE
035200         WHEN FS-METAS-ENT-EOF
035300              CONTINUE
035400         WHEN FS-METAS-ENT-OK
035500              ADD 1 TO WS-TOTAL-TABLA
035600              IF WS-TOTAL-TABLA > WS-CAPACIDAD-TABLA
035700                  DISPLAY 'GOALMAINT: METAS EXCEDE CAPACIDAD TABLA'
035800                  STOP RUN
035900              END-IF
036000              MOVE CF-MET-ENT-REG TO CF-TAB-MET-REG (WS-TOTAL-TABLA)
036100              IF CF-META-ID (WS-TOTAL-TABLA) > WS-ULTIMO-ID-META
036200                  MOVE CF-META-ID (WS-TOTAL-TABLA)
036300                                      TO WS-ULTIMO-ID-META
036400              END-IF
036500         WHEN OTHER
036600              DISPLAY 'GOALMAINT: ERROR AL LEER METAS ANTERIOR'
036700              DISPLAY 'FILE STATUS: ' FS-METAS-ENT
036800              STOP RUN
036900     END-EVALUATE.
037000
037100 1410-LEER-Y-CARGAR-FIN.
037200     EXIT.
037300*----------------------------------------------------------------*
037400 2000-PROCESAR-PETICIONES.
037500
037600     PERFORM 2200-LEER-PETICION
037700        THRU 2200-LEER-PETICION-FIN.
037800
037900     IF NOT FS-PETICIONES-EOF
038000
038100         PERFORM 2300-VALIDAR-PETICION
038200            THRU 2300-VALIDAR-PETICION-FIN
038300
038400         IF WS-PETICION-ES-VALIDA
038500             EVALUATE TRUE
038600                 WHEN CF-PETM-ALTA
038700                      PERFORM 2400-APLICAR-CREACION
038800                         THRU 2400-APLICAR-CREACION-FIN
038900                 WHEN CF-PETM-CAMBIO
039000                      PERFORM 2500-APLICAR-EDICION
039100                         THRU 2500-APLICAR-EDICION-FIN
039200                 WHEN CF-PETM-BAJA
039300                      PERFORM 2600-APLICAR-BAJA
039400                         THRU 2600-APLICAR-BAJA-FIN
039500             END-EVALUATE
039600         ELSE
039700             PERFORM 2900-RECHAZAR-PETICION
039800                THRU 2900-RECHAZAR-PETICION-FIN
039900         END-IF
040000
040100     END-IF.
040200
040300 2000-PROCESAR-PETICIONES-FIN.
040400     EXIT.
040500*----------------------------------------------------------------*
040600 2200-LEER-PETICION.
040700
040800     READ CF-PETICIONES.
040900
041000     EVALUATE TRUE
041100         WHEN FS-PETICIONES-OK
041200              CONTINUE
041300         WHEN FS-PETICIONES-EOF
041400              CONTINUE
041500         WHEN FS-PETICIONES-NFD
041600              SET FS-PETICIONES-EOF TO TRUE
041700         WHEN OTHER
041800              DISPLAY 'GOALMAINT: ERROR AL LEER PETICIONES'
041900              DISPLAY 'FILE STATUS: ' FS-PETICIONES
042000              STOP RUN
042100     END-EVALUATE.
042200
042300 2200-LEER-PETICION-FIN.
042400     EXIT.
042500*----------------------------------------------------------------*
042600*    2300-VALIDAR-PETICION Y SUBORDINADAS                         *
042700*    APLICAN LAS REGLAS DEL AREA EN ORDEN; CADA UNA SOLO CORRE SI *
042800*    LAS ANTERIORES NO RECHAZARON YA LA PETICION (WS-COD-RECHAZO  *
042900*    EN BLANCO).  CAMBIO NO TOCA TIPO NI CATEGORIA-GASTO (REGLA   *
043000*    11), POR ESO ESAS VALIDACIONES SON SOLO DE ALTA.             *
043100*----------------------------------------------------------------*
043200 2300-VALIDAR-PETICION.
043300
043400     MOVE SPACES TO WS-COD-RECHAZO WS-DES-RECHAZO.
043500     MOVE 'S'    TO WS-PETICION-VALIDA-SW.
043600
043700     IF CF-PETM-BAJA OR CF-PETM-CAMBIO
043800         PERFORM 2380-VALIDAR-EXISTE-META
043900            THRU 2380-VALIDAR-EXISTE-META-FIN
044000     END-IF.
044100
044200     IF CF-PETM-CAMBIO AND WS-COD-RECHAZO = SPACES
044300         PERFORM 2390-VALIDAR-ACTIVA
044400            THRU 2390-VALIDAR-ACTIVA-FIN
044500     END-IF.
044600
044700     IF CF-PETM-ALTA OR CF-PETM-CAMBIO
044800         IF WS-COD-RECHAZO = SPACES
044900             PERFORM 2310-VALIDAR-USUARIO
045000                THRU 2310-VALIDAR-USUARIO-FIN
045100         END-IF
045200         IF WS-COD-RECHAZO = SPACES
045300             PERFORM 2320-VALIDAR-TITULO
045400                THRU 2320-VALIDAR-TITULO-FIN
045500         END-IF
045600         IF WS-COD-RECHAZO = SPACES
045700             PERFORM 2330-VALIDAR-MONTO
045800                THRU 2330-VALIDAR-MONTO-FIN
045900         END-IF
046000         IF WS-COD-RECHAZO = SPACES
046100             PERFORM 2340-VALIDAR-FECHAS
046200                THRU 2340-VALIDAR-FECHAS-FIN
046300         END-IF
046400     END-IF.
046500
046600     IF CF-PETM-ALTA
046700         IF WS-COD-RECHAZO = SPACES
046800             PERFORM 2350-VALIDAR-TIPO
046900                THRU 2350-VALIDAR-TIPO-FIN
047000         END-IF
047100         IF WS-COD-RECHAZO = SPACES
047200             PERFORM 2360-VALIDAR-CATEG-GASTO
047300                THRU 2360-VALIDAR-CATEG-GASTO-FIN
047400         END-IF
047500         IF WS-COD-RECHAZO = SPACES
047600             PERFORM 2395-VALIDAR-DUPLICADO
047700                THRU 2395-VALIDAR-DUPLICADO-FIN
047800         END-IF
047900     END-IF.
048000
048100     IF WS-COD-RECHAZO NOT = SPACES
048200         MOVE 'N' TO WS-PETICION-VALIDA-SW
048300     END-IF.
048400
048500 2300-VALIDAR-PETICION-FIN.
048600     EXIT.
048700*----------------------------------------------------------------*
048800 2310-VALIDAR-USUARIO.
048900*    *** REGLA - USER-ID DEBE VENIR INFORMADO
049000     IF CF-PETM-USUARIO-NO = ZERO
049100         MOVE 'M001' TO WS-COD-RECHAZO
049200         MOVE 'FALTA EL NUMERO DE USUARIO' TO WS-DES-RECHAZO
049300     END-IF.
049400
049500 2310-VALIDAR-USUARIO-FIN.
049600     EXIT.
049700*----------------------------------------------------------------*
049800 2320-VALIDAR-TITULO.
049900*    *** REGLA - TITLE DEBE VENIR INFORMADO Y NO EN BLANCO
050000     IF CF-PETM-TITULO = SPACES
050100         MOVE 'M002' TO WS-COD-RECHAZO
050200         MOVE 'FALTA EL TITULO DE LA META' TO WS-DES-RECHAZO
050300     END-IF.
050400
050500 2320-VALIDAR-TITULO-FIN.
050600     EXIT.
050700*----------------------------------------------------------------*
050800 2330-VALIDAR-MONTO.
050900*    *** REGLA - TARGET-AMOUNT DEBE SER MAYOR A CERO
051000     IF CF-PETM-MONTO-OBJETIVO = ZERO
051100         MOVE 'M003' TO WS-COD-RECHAZO
051200         MOVE 'EL MONTO OBJETIVO DEBE SER MAYOR A CERO'
051300                                      TO WS-DES-RECHAZO
051400     END-IF.
051500
051600 2330-VALIDAR-MONTO-FIN.
051700     EXIT.
051800*----------------------------------------------------------------*
051900 2340-VALIDAR-FECHAS.
052000*    *** REGLA - START-DATE Y END-DATE DEBEN VENIR Y SER VALIDAS
052100     IF CF-PETM-FEC-DESDE = ZERO OR CF-PETM-FEC-HASTA = ZERO
052200         MOVE 'M004' TO WS-COD-RECHAZO
052300         MOVE 'FALTA EL PERIODO DE LA META' TO WS-DES-RECHAZO
052400     ELSE
052500         MOVE 'VALIDAR  '          TO LK-DTE-FUNCION
052600         MOVE CF-PETM-FEC-DESDE    TO LK-DTE-FECHA-1
052700         CALL 'DTEVALID' USING LK-DTEVALID
052800         IF NOT LK-DTE-ES-VALIDA
052900             MOVE 'M004' TO WS-COD-RECHAZO
053000             MOVE 'LA FECHA DE INICIO NO ES VALIDA' TO WS-DES-RECHAZO
053100         END-IF
053200         IF WS-COD-RECHAZO = SPACES
053300             MOVE CF-PETM-FEC-HASTA TO LK-DTE-FECHA-1
053400             CALL 'DTEVALID' USING LK-DTEVALID
053500             IF NOT LK-DTE-ES-VALIDA
053600                 MOVE 'M004' TO WS-COD-RECHAZO
053700                 MOVE 'LA FECHA DE FIN NO ES VALIDA' TO WS-DES-RECHAZO
053800             END-IF
053900         END-IF
054000         IF WS-COD-RECHAZO = SPACES
054100            AND CF-PETM-FEC-HASTA < CF-PETM-FEC-DESDE
054200             MOVE 'M004' TO WS-COD-RECHAZO
054300             MOVE 'EL FIN DE LA META ES ANTERIOR AL INICIO'
054400                                      TO WS-DES-RECHAZO
054500         END-IF
054600     END-IF.
054700
054800 2340-VALIDAR-FECHAS-FIN.
054900     EXIT.
055000*----------------------------------------------------------------*
055100 2350-VALIDAR-TIPO.
055200*    *** REGLA - GOAL-TYPE DEBE SER AHORRO O GASTO
055300     IF CF-PETM-TIPO NOT = 'SAVING ' AND CF-PETM-TIPO NOT = 'EXPENSE'
055400         MOVE 'M005' TO WS-COD-RECHAZO
055500         MOVE 'EL TIPO DEBE SER AHORRO O GASTO' TO WS-DES-RECHAZO
055600     END-IF.
055700
055800 2350-VALIDAR-TIPO-FIN.
055900     EXIT.
056000*----------------------------------------------------------------*
056100 2360-VALIDAR-CATEG-GASTO.
056200*    *** REGLA - SI ES GASTO, LA CATEGORIA ES OBLIGATORIA; SI ES
056300*    *** AHORRO, LA CATEGORIA DEBE VENIR EN BLANCO
056400     IF CF-PETM-GASTO AND CF-PETM-CATEGORIA-GASTO = SPACES
056500         MOVE 'M006' TO WS-COD-RECHAZO
056600         MOVE 'LA META DE GASTO REQUIERE CATEGORIA' TO WS-DES-RECHAZO
056700     END-IF.
056800
056900     IF WS-COD-RECHAZO = SPACES
057000        AND CF-PETM-AHORRO AND CF-PETM-CATEGORIA-GASTO NOT = SPACES
057100         MOVE 'M007' TO WS-COD-RECHAZO
057200         MOVE 'LA META DE AHORRO NO ADMITE CATEGORIA'
057300                                      TO WS-DES-RECHAZO
057400     END-IF.
057500
057600 2360-VALIDAR-CATEG-GASTO-FIN.
057700     EXIT.
057800*----------------------------------------------------------------*
057900 2380-VALIDAR-EXISTE-META.
058000*    *** UBICA LA POSICION DE LA TABLA PARA CAMBIO/BAJA Y VERIFICA
058100*    *** QUE LA META EXISTA, NO ESTE BORRADA Y PERTENEZCA AL USUARIO
058200     MOVE ZERO TO WS-POSICION-TAB.
058300
058400     PERFORM 2385-BUSCAR-EN-TABLA THRU 2385-BUSCAR-EN-TABLA-FIN
058500         VARYING WS-SUBT FROM 1 BY 1
058600         UNTIL WS-SUBT > WS-TOTAL-TABLA
058700            OR WS-POSICION-TAB NOT = ZERO.
058800
058900     IF WS-POSICION-TAB = ZERO
059000         MOVE 'M008' TO WS-COD-RECHAZO
059100         MOVE 'LA META NO EXISTE' TO WS-DES-RECHAZO
059200     ELSE
059300         IF CF-META-USUARIO-ID (WS-POSICION-TAB)
059400                             NOT = CF-PETM-USUARIO-NO
059500             MOVE 'M009' TO WS-COD-RECHAZO
059600             MOVE 'LA META NO PERTENECE AL USUARIO' TO WS-DES-RECHAZO
059700         END-IF
059800     END-IF.
059900
060000 2380-VALIDAR-EXISTE-META-FIN.
060100     EXIT.
060200*----------------------------------------------------------------*
060300 2385-BUSCAR-EN-TABLA.
060400
060500     IF CF-META-ID (WS-SUBT) = CF-PETM-META-ID
060600        AND NOT CF-ESTADO-BORRADA (WS-SUBT)
060700         MOVE WS-SUBT TO WS-POSICION-TAB
060800     END-IF.
060900
061000 2385-BUSCAR-EN-TABLA-FIN.
061100     EXIT.
061200*----------------------------------------------------------------*
061300 2390-VALIDAR-ACTIVA.
061400*    *** REGLA 11 - EL CAMBIO SOLO SE PERMITE SOBRE UNA META ACTIVA
061500     IF NOT CF-ESTADO-ACTIVA (WS-POSICION-TAB)
061600         MOVE 'M010' TO WS-COD-RECHAZO
061700         MOVE 'LA META NO ESTA ACTIVA' TO WS-DES-RECHAZO
061800     END-IF.
061900
062000 2390-VALIDAR-ACTIVA-FIN.
062100     EXIT.
062200*----------------------------------------------------------------*
062300 2395-VALIDAR-DUPLICADO.
062400*    *** REGLA 9 - NO SE PERMITE OTRA META ACTIVA DEL MISMO TIPO
062500*    *** (Y, SI ES GASTO, DE LA MISMA CATEGORIA) PARA EL USUARIO
062600     MOVE 'N' TO WS-DUPLICADO-SW.
062700
062800     PERFORM 2396-VERIFICAR-FILA THRU 2396-VERIFICAR-FILA-FIN
062900         VARYING WS-SUBD FROM 1 BY 1
063000         UNTIL WS-SUBD > WS-TOTAL-TABLA
063100            OR WS-HAY-DUPLICADO.
063200
063300     IF WS-HAY-DUPLICADO
063400         MOVE 'M011' TO WS-COD-RECHAZO
063500         MOVE 'YA EXISTE UNA META ACTIVA DE ESE TIPO'
063600                                      TO WS-DES-RECHAZO
063700     END-IF.
063800
063900 2395-VALIDAR-DUPLICADO-FIN.
064000     EXIT.
064100*----------------------------------------------------------------*
064200 2396-VERIFICAR-FILA.
064300
064400     IF CF-META-USUARIO-ID (WS-SUBD) = CF-PETM-USUARIO-NO
064500        AND CF-ESTADO-ACTIVA (WS-SUBD)
064600        AND CF-META-TIPO (WS-SUBD) = CF-PETM-TIPO
064700         IF CF-PETM-GASTO
064800             IF CF-META-CATEGORIA-GASTO (WS-SUBD)
064900                                     = CF-PETM-CATEGORIA-GASTO
065000                 MOVE 'S' TO WS-DUPLICADO-SW
065100             END-IF
065200         ELSE
065300             MOVE 'S' TO WS-DUPLICADO-SW
065400         END-IF
065500     END-IF.
065600
065700 2396-VERIFICAR-FILA-FIN.
065800     EXIT.
065900*----------------------------------------------------------------*
066000 2400-APLICAR-CREACION.
066100
066200     ADD 1 TO WS-ULTIMO-ID-META.
066300     ADD 1 TO WS-TOTAL-TABLA.
066400
066500     IF WS-TOTAL-TABLA > WS-CAPACIDAD-TABLA
066600         DISPLAY 'GOALMAINT: METAS EXCEDE CAPACIDAD TABLA'
066700         STOP RUN
066800     END-IF.
066900
067000     MOVE WS-ULTIMO-ID-META    TO CF-META-ID (WS-TOTAL-TABLA).
067100     MOVE CF-PETM-USUARIO-NO   TO CF-META-USUARIO-ID (WS-TOTAL-TABLA).
067200     MOVE CF-PETM-TIPO         TO CF-META-TIPO (WS-TOTAL-TABLA).
067300     MOVE CF-PETM-TITULO       TO CF-META-TITULO (WS-TOTAL-TABLA).
067400     MOVE CF-PETM-MONTO-OBJETIVO
067500                               TO CF-META-MONTO-OBJETIVO (WS-TOTAL-TABLA).
067600     MOVE CF-PETM-FEC-DESDE    TO CF-META-FEC-DESDE (WS-TOTAL-TABLA).
067700     MOVE CF-PETM-FEC-HASTA    TO CF-META-FEC-HASTA (WS-TOTAL-TABLA).
067800     MOVE CF-PETM-CATEGORIA-GASTO
067900                         TO CF-META-CATEGORIA-GASTO (WS-TOTAL-TABLA).
068000     MOVE 'ACTIVE   '          TO CF-META-ESTADO (WS-TOTAL-TABLA).
068100
068200     ADD 1 TO WS-TOTAL-ALTAS.
068300
068400 2400-APLICAR-CREACION-FIN.
068500     EXIT.
068600*----------------------------------------------------------------*
068700 2500-APLICAR-EDICION.
068800
068900     IF CF-PETM-TITULO NOT = SPACES
069000         MOVE CF-PETM-TITULO TO CF-META-TITULO (WS-POSICION-TAB)
069100     END-IF.
069200
069300     MOVE CF-PETM-MONTO-OBJETIVO
069400                         TO CF-META-MONTO-OBJETIVO (WS-POSICION-TAB).
069500     MOVE CF-PETM-FEC-DESDE TO CF-META-FEC-DESDE (WS-POSICION-TAB).
069600     MOVE CF-PETM-FEC-HASTA TO CF-META-FEC-HASTA (WS-POSICION-TAB).
069700
069800     ADD 1 TO WS-TOTAL-CAMBIOS.
069900
070000 2500-APLICAR-EDICION-FIN.
070100     EXIT.
070200*----------------------------------------------------------------*
070300 2600-APLICAR-BAJA.
070400*    *** BAJA LOGICA - LA META QUEDA EN EL ARCHIVO CON ESTADO
070500*    *** DELETED, NO SE QUITA FISICAMENTE DE LA TABLA
070600     MOVE 'DELETED  ' TO CF-META-ESTADO (WS-POSICION-TAB).
070700
070800     ADD 1 TO WS-TOTAL-BAJAS.
070900
071000 2600-APLICAR-BAJA-FIN.
071100     EXIT.
071200*----------------------------------------------------------------*
071300 2900-RECHAZAR-PETICION.
071400
071500     MOVE SPACES            TO CF-RECHAZO-REG.
071600     MOVE CF-PETICION-META  TO CF-RCH-PETICION.
071700     MOVE WS-COD-RECHAZO    TO CF-RCH-COD-ERROR.
071800     MOVE WS-DES-RECHAZO    TO CF-RCH-DES-ERROR.
071900
072000     WRITE CF-RECHAZO-REG.
072100     ADD 1 TO WS-TOTAL-RECHAZOS.
072200
072300 2900-RECHAZAR-PETICION-FIN.
072400     EXIT.
072500*----------------------------------------------------------------*
072600*    2800-REFRESCAR-TODAS-METAS Y SUBORDINADAS                    *
072700*    RECALCULA EL ESTADO DE CADA META NO BORRADA CONTRA EL LEDGER  *
072800*    DE MOVIMIENTOS (REGLAS 6 A 10) E IMPRIME EL REPORTE.          *
072900*----------------------------------------------------------------*
073000 2800-REFRESCAR-TODAS-METAS.
073100
073200     PERFORM 2900-IMPRIMIR-ENCABEZADO
073300        THRU 2900-IMPRIMIR-ENCABEZADO-FIN.
073400
073500     PERFORM 2810-REFRESCAR-UNA-META THRU 2810-REFRESCAR-UNA-META-FIN
073600         VARYING WS-SUBT FROM 1 BY 1
073700         UNTIL WS-SUBT > WS-TOTAL-TABLA.
073800
073900     PERFORM 2990-IMPRIMIR-PIE
074000        THRU 2990-IMPRIMIR-PIE-FIN.
074100
074200 2800-REFRESCAR-TODAS-METAS-FIN.
074300     EXIT.
074400*----------------------------------------------------------------*
074500 2810-REFRESCAR-UNA-META.
074600
074700     IF NOT CF-ESTADO-BORRADA (WS-SUBT)
074800
074900         PERFORM 2820-CALC-MONTO-ACTUAL
075000            THRU 2820-CALC-MONTO-ACTUAL-FIN
075100
075200         IF CF-ESTADO-ACTIVA (WS-SUBT)
075300             PERFORM 2830-APLICAR-TRANSICION
075400                THRU 2830-APLICAR-TRANSICION-FIN
075500         END-IF
075600
075700         PERFORM 2840-CALC-PROGRESO
075800            THRU 2840-CALC-PROGRESO-FIN
075900
076000         PERFORM 2850-ARMAR-MENSAJE
076100            THRU 2850-ARMAR-MENSAJE-FIN
076200
076300         PERFORM 2860-ACUM-TOTAL-ESTADO
076400            THRU 2860-ACUM-TOTAL-ESTADO-FIN
076500
076600         PERFORM 2870-IMPRIMIR-LINEA-META
076700            THRU 2870-IMPRIMIR-LINEA-META-FIN
076800
076900     END-IF.
077000
077100 2810-REFRESCAR-UNA-META-FIN.
077200     EXIT.
077300*----------------------------------------------------------------*
077400 2820-CALC-MONTO-ACTUAL.
077500*    *** REGLA 6A - SUMA DE EGRESOS DEL USUARIO EN LA CATEGORIA DE
077600*    *** LA META (AHORRO O LA CATEGORIA DE GASTO), ENTRE EL INICIO
077700*    *** Y EL FIN DE LA META
077800     IF CF-META-AHORRO (WS-SUBT)
077900         MOVE 'SAVING       ' TO WS-CATEGORIA-FILTRO
078000     ELSE
078100         MOVE CF-META-CATEGORIA-GASTO (WS-SUBT) TO WS-CATEGORIA-FILTRO
078200     END-IF.
078300
078400     MOVE 'FILTRO  '          TO LK-TXL-FUNCION.
078500     MOVE CF-META-USUARIO-ID (WS-SUBT) TO LK-TXL-USUARIO-NO.
078600     MOVE 'EXPENSE'           TO LK-TXL-TIPO.
078700     MOVE 'S'                 TO LK-TXL-USAR-CATEGORIA.
078800     MOVE WS-CATEGORIA-FILTRO TO LK-TXL-CATEGORIA.
078900     MOVE CF-META-FEC-DESDE (WS-SUBT) TO LK-TXL-FEC-DESDE.
079000     MOVE CF-META-FEC-HASTA (WS-SUBT) TO LK-TXL-FEC-HASTA.
079100
079200     CALL 'TXNLOOK' USING LK-TXNLOOK.
079300
079400     MOVE LK-TXL-FILTRO-SUMA TO WS-MONTO-ACTUAL.
079500
079600 2820-CALC-MONTO-ACTUAL-FIN.
079700     EXIT.
079800*----------------------------------------------------------------*
079900 2830-APLICAR-TRANSICION.
080000*    *** REGLA 7 - TRANSICION DE ESTADO SEGUN EL TIPO DE META
080100     PERFORM 2835-VERIFICAR-VENCIDA
080200        THRU 2835-VERIFICAR-VENCIDA-FIN.
080300
080400     EVALUATE TRUE
080500         WHEN CF-META-AHORRO (WS-SUBT)
080600              IF WS-MONTO-ACTUAL >= CF-META-MONTO-OBJETIVO (WS-SUBT)
080700                  MOVE 'COMPLETED' TO CF-META-ESTADO (WS-SUBT)
080800              ELSE
080900                  IF WS-META-VENCIDA
081000                      MOVE 'FAILED   ' TO CF-META-ESTADO (WS-SUBT)
081100                  END-IF
081200              END-IF
081300         WHEN CF-META-GASTO (WS-SUBT)
081400              IF WS-MONTO-ACTUAL > CF-META-MONTO-OBJETIVO (WS-SUBT)
081500                  MOVE 'EXCEEDED ' TO CF-META-ESTADO (WS-SUBT)
081600              ELSE
081700                  IF WS-META-VENCIDA
081800                      MOVE 'SUCCESS  ' TO CF-META-ESTADO (WS-SUBT)
081900                  END-IF
082000              END-IF
082100     END-EVALUATE.
082200
082300 2830-APLICAR-TRANSICION-FIN.
082400     EXIT.
082500*----------------------------------------------------------------*
082600 2835-VERIFICAR-VENCIDA.
082700*    *** TODAY (FECHA DE CORRIDA) ES POSTERIOR AL END-DATE DE LA META
082800     MOVE 'POSTERIOR' TO LK-DTE-FUNCION.
082900     MOVE WS-FECHA-CORRIDA TO LK-DTE-FECHA-1.
083000     MOVE CF-META-FEC-HASTA (WS-SUBT) TO LK-DTE-FECHA-2.
083100
083200     CALL 'DTEVALID' USING LK-DTEVALID.
083300
083400     MOVE 'N' TO WS-META-VENCIDA-SW.
083500     IF LK-DTE-ES-POSTERIOR
083600         MOVE 'S' TO WS-META-VENCIDA-SW
083700     END-IF.
083800
083900 2835-VERIFICAR-VENCIDA-FIN.
084000     EXIT.
084100*----------------------------------------------------------------*
084200 2840-CALC-PROGRESO.
084300*    *** REGLA 8 - PROGRESS-RATE; SE TRUNCA, NO SE REDONDEA. LA
084400*    *** META DE AHORRO SE RECORTA A 100, LA DE GASTO NO
084500     IF CF-META-MONTO-OBJETIVO (WS-SUBT) = ZERO
084600         MOVE ZERO TO WS-PORCENTAJE-AVANCE
084700     ELSE
084800         COMPUTE WS-RAW-RATE =
084900             (WS-MONTO-ACTUAL * 100) / CF-META-MONTO-OBJETIVO (WS-SUBT)
085000         IF CF-META-AHORRO (WS-SUBT) AND WS-RAW-RATE > 100
085100             MOVE 100 TO WS-PORCENTAJE-AVANCE
085200         ELSE
085300             MOVE WS-RAW-RATE TO WS-PORCENTAJE-AVANCE
085400         END-IF
085500     END-IF.
085600
085700 2840-CALC-PROGRESO-FIN.
085800     EXIT.
085900*----------------------------------------------------------------*
086000 2850-ARMAR-MENSAJE.
086100*    *** REGLA 10 - MENSAJE DE ESTADO SEGUN ESTADO Y TIPO DE META
086200     MOVE SPACES TO WS-MENSAJE-ESTADO.
086300
086400     EVALUATE TRUE
086500         WHEN CF-ESTADO-COMPLETADA (WS-SUBT)
086600              AND CF-META-AHORRO (WS-SUBT)
086700     MOVE '목표를 달성했어요!' TO WS-MENSAJE-ESTADO
086800         WHEN CF-ESTADO-COMPLETADA (WS-SUBT)
086900     MOVE '지출 목표를 잘 지켰어요!' TO WS-MENSAJE-ESTADO
087000         WHEN CF-ESTADO-FALLIDA (WS-SUBT)
087100     MOVE '목표 달성에 실패했어요' TO WS-MENSAJE-ESTADO
087200         WHEN CF-ESTADO-EXCEDIDA (WS-SUBT)
087300     MOVE '지출 목표 금액을 초과했어요' TO WS-MENSAJE-ESTADO
087400         WHEN CF-ESTADO-ACTIVA (WS-SUBT)
087500              AND CF-META-AHORRO (WS-SUBT)
087600     MOVE '목표를 향해 진행 중이에요' TO WS-MENSAJE-ESTADO
087700         WHEN OTHER
087800              CONTINUE
087900     END-EVALUATE.
088000
088100 2850-ARMAR-MENSAJE-FIN.
088200     EXIT.
088300*----------------------------------------------------------------*
088400 2860-ACUM-TOTAL-ESTADO.
088500
088600     EVALUATE TRUE
088700         WHEN CF-ESTADO-ACTIVA (WS-SUBT)
088800              ADD 1 TO CF-GOL-TOT-ACTIVA
088900         WHEN CF-ESTADO-COMPLETADA (WS-SUBT)
089000              ADD 1 TO CF-GOL-TOT-COMPLETADA
089100         WHEN CF-ESTADO-FALLIDA (WS-SUBT)
089200              ADD 1 TO CF-GOL-TOT-FALLIDA
089300         WHEN CF-ESTADO-EXCEDIDA (WS-SUBT)
089400              ADD 1 TO CF-GOL-TOT-EXCEDIDA
089500         WHEN CF-ESTADO-EXITOSA (WS-SUBT)
089600              ADD 1 TO CF-GOL-TOT-EXITOSA
089700     END-EVALUATE.
089800
089900 2860-ACUM-TOTAL-ESTADO-FIN.
090000     EXIT.
090100*----------------------------------------------------------------*
090200 2870-IMPRIMIR-LINEA-META.
090300
090400     MOVE SPACES TO CF-GOL-LINEA.
090500     MOVE CF-META-ID (WS-SUBT)          TO CF-GOL-ID.
090600     MOVE CF-META-TIPO (WS-SUBT)        TO CF-GOL-TIPO.
090700     MOVE CF-META-TITULO (WS-SUBT)      TO CF-GOL-TITULO-TXT.
090800     MOVE CF-META-MONTO-OBJETIVO (WS-SUBT) TO CF-GOL-OBJETIVO.
090900     MOVE WS-MONTO-ACTUAL                TO CF-GOL-ACTUAL.
091000     MOVE WS-PORCENTAJE-AVANCE           TO CF-GOL-PORCENTAJE.
091100     MOVE CF-META-ESTADO (WS-SUBT)       TO CF-GOL-ESTADO.
091200     MOVE WS-MENSAJE-ESTADO              TO CF-GOL-MENSAJE.
091300
091400     MOVE CF-GOL-LINEA TO WS-SAL-GOALRPT.
091500     WRITE WS-SAL-GOALRPT.
091600
091700 2870-IMPRIMIR-LINEA-META-FIN.
091800     EXIT.
091900*----------------------------------------------------------------*
092000 2900-IMPRIMIR-ENCABEZADO.
092100
092200     MOVE CF-GOL-SEPARADOR TO WS-SAL-GOALRPT.
092300     WRITE WS-SAL-GOALRPT.
092400
092500     MOVE CF-GOL-TITULO TO WS-SAL-GOALRPT.
092600     WRITE WS-SAL-GOALRPT.
092700
092800     MOVE CF-GOL-SEPARADOR TO WS-SAL-GOALRPT.
092900     WRITE WS-SAL-GOALRPT.
093000
093100 2900-IMPRIMIR-ENCABEZADO-FIN.
093200     EXIT.
093300*----------------------------------------------------------------*
093400 2990-IMPRIMIR-PIE.
093500
093600     MOVE CF-GOL-SEPARADOR TO WS-SAL-GOALRPT.
093700     WRITE WS-SAL-GOALRPT.
093800
093900     MOVE CF-GOL-PIE TO WS-SAL-GOALRPT.
094000     WRITE WS-SAL-GOALRPT.
094100
094200 2990-IMPRIMIR-PIE-FIN.
094300     EXIT.
094400*----------------------------------------------------------------*
094500 3000-FINALIZAR-PROCESO.
094600
094700     PERFORM 3100-GRABAR-METAS
094800        THRU 3100-GRABAR-METAS-FIN.
094900
095000     PERFORM 3200-CERRAR-ARCHIVOS
095100        THRU 3200-CERRAR-ARCHIVOS-FIN.
095200
095300 3000-FINALIZAR-PROCESO-FIN.
095400     EXIT.
095500*----------------------------------------------------------------*
095600 3100-GRABAR-METAS.
095700
095800     PERFORM 3110-GRABAR-ITEM-TABLA THRU 3110-GRABAR-ITEM-TABLA-FIN
095900         VARYING WS-SUBT FROM 1 BY 1
096000         UNTIL WS-SUBT > WS-TOTAL-TABLA.
096100
096200 3100-GRABAR-METAS-FIN.
096300     EXIT.
096400*----------------------------------------------------------------*
096500 3110-GRABAR-ITEM-TABLA.
096600
096700     MOVE CF-TAB-MET-REG (WS-SUBT) TO CF-MET-SAL-REG.
096800     WRITE CF-MET-SAL-REG.
096900     ADD 1 TO WS-TOTAL-GRABADOS.
097000
097100 3110-GRABAR-ITEM-TABLA-FIN.
097200     EXIT.
097300*----------------------------------------------------------------*
097400 3200-CERRAR-ARCHIVOS.
097500
097600     CLOSE CF-PARAMETROS
097700           CF-PETICIONES
097800           CF-METAS-SAL
097900           CF-RECHAZOS
098000           CF-GOALRPT.
098100
098200     IF NOT FS-PETICIONES-OK AND NOT FS-PETICIONES-EOF
098300         DISPLAY 'ERROR AL CERRAR PETICIONES: ' FS-PETICIONES
098400     END-IF.
098500
098600     IF NOT FS-METAS-SAL-OK
098700         DISPLAY 'ERROR AL CERRAR METAS NUEVO: ' FS-METAS-SAL
098800     END-IF.
098900
099000     IF NOT FS-RECHAZOS-OK
099100         DISPLAY 'ERROR AL CERRAR RECHAZOS: ' FS-RECHAZOS
099200     END-IF.
099300
099400     IF NOT FS-GOALRPT-OK
099500         DISPLAY 'ERROR AL CERRAR EL REPORTE: ' FS-GOALRPT
099600     END-IF.
099700
099800 3200-CERRAR-ARCHIVOS-FIN.
099900     EXIT.
100000*----------------------------------------------------------------*
100100 END PROGRAM GOALMAINT.
