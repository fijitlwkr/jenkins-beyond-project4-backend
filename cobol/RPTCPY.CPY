000100******************************************************************
000200*    RPTCPY.CPY                                                  *
000300*    CAPA DE FONDOS - COPY DE LINEAS DE REPORTE                  *
000400*    ------------------------------------------------------------*
000500*    Lineas impresas de STATISTICS-REPORT (resumen de periodo)   *
000600*    y GOAL-STATUS-REPORT (estado de metas).  Mismo estilo de    *
000700*    encabezados/separadores/numerales que RESUMEN.CPY usaba     *
000800*    para el resumen de tarjeta, vuelto a la moneda de EE.UU.    *
000900*    (punto decimal, sin DECIMAL-POINT IS COMMA).                *
001000******************************************************************
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
001300*    ---------- ------------- ----------- ------------------------*
001400*    02/05/1995 N.BERGE       CF-0028     ALTA REPORTE ESTADIST.  *
001500*    14/09/1998 R.GARCIA      CF-0052     ALTA REPORTE DE METAS   *
001600*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION FECHAS A8      *
001700******************************************************************
001800*--------------------------------------------------------------- *
001900*    BLOQUE COMUN                                                *
002000*--------------------------------------------------------------- *
002100 01  CF-RPT-SEPARADOR                          PIC X(96)
002200                                                VALUE ALL '-'.
002300 01  CF-RPT-NUMERALES                          PIC X(96)
002400                                                VALUE ALL '#'.
002500*--------------------------------------------------------------- *
002600*    STATISTICS-REPORT                                           *
002700*--------------------------------------------------------------- *
002800 01  CF-EST-ENCABEZADO.
002900     05  FILLER                   PIC X(14) VALUE 'REPORTE DE '.
003000     05  FILLER                   PIC X(12) VALUE 'ESTADISTICAS'.
003100     05  FILLER                   PIC X(14) VALUE SPACES.
003200     05  FILLER                   PIC X(8)  VALUE 'USUARIO '.
003300     05  CF-EST-USUARIO-NO        PIC 9(09).
003400     05  FILLER                   PIC X(08) VALUE SPACES.
003500     05  FILLER                   PIC X(9)  VALUE 'PERIODO: '.
003600     05  CF-EST-DESDE             PIC 9(08).
003700     05  FILLER                   PIC X(3)  VALUE ' A '.
003800     05  CF-EST-HASTA             PIC 9(08).
003900     05  FILLER                   PIC X(11) VALUE SPACES.
004000
004100 01  CF-EST-RESUMEN-1.
004200     05  FILLER                   PIC X(20) VALUE 'TOTAL INGRESOS. . .'.
004300     05  CF-EST-TOT-INGRESO       PIC Z,ZZZ,ZZZ,ZZ9.
004400     05  FILLER                   PIC X(64) VALUE SPACES.
004500
004600 01  CF-EST-RESUMEN-2.
004700     05  FILLER                   PIC X(20) VALUE 'TOTAL EGRESOS . . .'.
004800     05  CF-EST-TOT-EGRESO        PIC Z,ZZZ,ZZZ,ZZ9.
004900     05  FILLER                   PIC X(64) VALUE SPACES.
005000
005100 01  CF-EST-RESUMEN-3.
005200     05  FILLER                   PIC X(20) VALUE 'RESULTADO NETO. . .'.
005300     05  CF-EST-NETO              PIC -,ZZZ,ZZZ,ZZ9.
005400     05  FILLER                   PIC X(63) VALUE SPACES.
005500
005600 01  CF-EST-RESUMEN-4.
005700     05  FILLER                   PIC X(20) VALUE 'EGRESO DIARIO PROM.'.
005800     05  CF-EST-EGRESO-PROM       PIC Z,ZZZ,ZZZ,ZZ9.
005900     05  FILLER                   PIC X(64) VALUE SPACES.
006000
006100 01  CF-EST-CAT-TITULO.
006200     05  FILLER                   PIC X(15) VALUE 'CATEGORIA'.
006300     05  FILLER                   PIC X(17) VALUE 'TOTAL CATEGORIA'.
006400     05  FILLER                   PIC X(9)  VALUE '% GASTO'.
006500     05  FILLER                   PIC X(55) VALUE SPACES.
006600
006700 01  CF-EST-CAT-LINEA.
006800     05  CF-EST-CAT-NOMBRE        PIC X(15).
006900     05  CF-EST-CAT-TOTAL         PIC ZZ,ZZZ,ZZZ,ZZ9    BLANK
007000                                                   WHEN ZERO.
007100     05  FILLER                   PIC X(3)  VALUE SPACES.
007200     05  CF-EST-CAT-RATIO         PIC ZZ9.99.
007300     05  FILLER                   PIC X(1)  VALUE '%'.
007400     05  FILLER                   PIC X(58) VALUE SPACES.
007500
007600 01  CF-EST-CAT-PIE.
007700     05  FILLER                   PIC X(15) VALUE 'TOTAL GENERAL'.
007800     05  CF-EST-CAT-PIE-TOTAL     PIC ZZ,ZZZ,ZZZ,ZZ9.
007900     05  FILLER                   PIC X(3)  VALUE SPACES.
008000     05  CF-EST-CAT-PIE-RATIO     PIC ZZ9.99.
008100     05  FILLER                   PIC X(1)  VALUE '%'.
008200     05  FILLER                   PIC X(58) VALUE SPACES.
008300
008400 01  CF-EST-TOPE-TITULO.
008500     05  FILLER                   PIC X(12) VALUE 'TRANSACCION'.
008600     05  FILLER                   PIC X(26) VALUE 'TITULO'.
008700     05  FILLER                   PIC X(15) VALUE 'IMPORTE'.
008800     05  FILLER                   PIC X(15) VALUE 'CATEGORIA'.
008900     05  FILLER                   PIC X(12) VALUE 'FECHA'.
009000     05  FILLER                   PIC X(16) VALUE SPACES.
009100
009200 01  CF-EST-TOPE-LINEA.
009300     05  CF-EST-TOPE-ID           PIC 9(09).
009400     05  FILLER                   PIC X(3)  VALUE SPACES.
009500     05  CF-EST-TOPE-TITULO-TXN   PIC X(26).
009600     05  CF-EST-TOPE-IMPORTE      PIC Z,ZZZ,ZZZ,ZZ9.
009700     05  FILLER                   PIC X(2)  VALUE SPACES.
009800     05  CF-EST-TOPE-CATEGORIA    PIC X(13).
009900     05  FILLER                   PIC X(2)  VALUE SPACES.
010000     05  CF-EST-TOPE-FECHA        PIC 9(08).
010100     05  FILLER                   PIC X(10) VALUE SPACES.
010200
010300 01  CF-EST-TEND-TITULO.
010400     05  FILLER                   PIC X(15) VALUE 'PERIODO'.
010500     05  FILLER                   PIC X(20) VALUE 'TOTAL EGRESOS'.
010600     05  FILLER                   PIC X(61) VALUE SPACES.
010700
010800 01  CF-EST-TEND-LINEA.
010900     05  CF-EST-TEND-ROTULO       PIC X(10).
011000     05  FILLER                   PIC X(5)  VALUE SPACES.
011100     05  CF-EST-TEND-IMPORTE      PIC Z,ZZZ,ZZZ,ZZ9.
011200     05  FILLER                   PIC X(66) VALUE SPACES.
011300*--------------------------------------------------------------- *
011400*    GOAL-STATUS-REPORT                                          *
011500*--------------------------------------------------------------- *
011600 01  CF-GOL-ENCABEZADO.
011700     05  FILLER                   PIC X(20) VALUE
011800                                   'REPORTE DE METAS - '.
011900     05  FILLER                   PIC X(9)  VALUE 'USUARIO: '.
012000     05  CF-GOL-USUARIO-ID        PIC 9(09).
012100     05  FILLER                   PIC X(94) VALUE SPACES.
012200
012300 01  CF-GOL-TITULO.
012400     05  FILLER                   PIC X(9)  VALUE 'META ID'.
012500     05  FILLER                   PIC X(9)  VALUE 'TIPO'.
012600     05  FILLER                   PIC X(28) VALUE 'TITULO'.
012700     05  FILLER                   PIC X(13) VALUE 'OBJETIVO'.
012800     05  FILLER                   PIC X(13) VALUE 'ACTUAL'.
012900     05  FILLER                   PIC X(6)  VALUE '% AV.'.
013000     05  FILLER                   PIC X(11) VALUE 'ESTADO'.
013100     05  FILLER                   PIC X(43) VALUE SPACES.
013200
013300 01  CF-GOL-LINEA.
013400     05  CF-GOL-ID                PIC 9(09).
013500     05  FILLER                   PIC X(1)  VALUE SPACES.
013600     05  CF-GOL-TIPO              PIC X(7).
013700     05  FILLER                   PIC X(1)  VALUE SPACES.
013800     05  CF-GOL-TITULO-TXT        PIC X(28).
013900     05  CF-GOL-OBJETIVO          PIC Z,ZZZ,ZZZ,ZZ9.
014000     05  FILLER                   PIC X(1)  VALUE SPACES.
014100     05  CF-GOL-ACTUAL            PIC Z,ZZZ,ZZZ,ZZ9.
014200     05  CF-GOL-PORCENTAJE        PIC ZZZ9.
014300     05  FILLER                   PIC X(1)  VALUE '%'.
014400     05  CF-GOL-ESTADO            PIC X(9).
014500     05  FILLER                   PIC X(1)  VALUE SPACES.
014600     05  CF-GOL-MENSAJE           PIC X(44).
014700
014800 01  CF-GOL-PIE.
014900     05  FILLER                   PIC X(12) VALUE 'ACTIVAS: '.
015000     05  CF-GOL-TOT-ACTIVA        PIC ZZ9.
015100     05  FILLER                   PIC X(4)  VALUE SPACES.
015200     05  FILLER                   PIC X(13) VALUE 'COMPLETADAS: '.
015300     05  CF-GOL-TOT-COMPLETADA    PIC ZZ9.
015400     05  FILLER                   PIC X(4)  VALUE SPACES.
015500     05  FILLER                   PIC X(10) VALUE 'FALLIDAS: '.
015600     05  CF-GOL-TOT-FALLIDA       PIC ZZ9.
015700     05  FILLER                   PIC X(4)  VALUE SPACES.
015800     05  FILLER                   PIC X(11) VALUE 'EXCEDIDAS: '.
015900     05  CF-GOL-TOT-EXCEDIDA      PIC ZZ9.
016000     05  FILLER                   PIC X(4)  VALUE SPACES.
016100     05  FILLER                   PIC X(10) VALUE 'EXITOSAS: '.
016200     05  CF-GOL-TOT-EXITOSA       PIC ZZ9.
016300     05  FILLER                   PIC X(45) VALUE SPACES.
016400*--------------------------------------------------------------- *
016500 01  CF-GOL-SEPARADOR                          PIC X(132)
016600                                                VALUE ALL '-'.
