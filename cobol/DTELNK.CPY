000100******************************************************************
000200*    DTELNK.CPY                                                  *
000300*    CAPA DE FONDOS - COPY DE AREA DE LLAMADA A DTEVALID          *
000400*    ------------------------------------------------------------*
000500*    Layout comun del area LK-DTEVALID.  Se incluye tanto en el  *
000600*    LINKAGE SECTION de DTEVALID como en el WORKING-STORAGE de    *
000700*    cada programa que lo invoca (TRNMAINT, STATRPT, GOALMAINT), *
000800*    igual que MAESTRO-TARJETAS se incluia en MAESTARJ y en el   *
000900*    programa que lo llamaba.                                    *
001000******************************************************************
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
001300*    ---------- ------------- ----------- ------------------------*
001400*    04/10/1994 R.GARCIA      CF-0002     ALTA DEL AREA DE CALL   *
001500*    19/07/1996 R.BALSIM      CF-0033     SE AGREGA ROTULO SEMANA *
001600*    30/11/1997 S.URDANETA    CF-0046     SE AGREGA POSTERIOR-O   *
001700******************************************************************
001800 01  LK-DTEVALID.
001900     05  LK-DTE-FUNCION           PIC X(09).
002000         88  LK-DTE-FN-VALIDAR    VALUE 'VALIDAR  '.
002100         88  LK-DTE-FN-DIFDIAS    VALUE 'DIFDIAS  '.
002200         88  LK-DTE-FN-SEMANA     VALUE 'SEMANA   '.
002300         88  LK-DTE-FN-POSTERIOR  VALUE 'POSTERIOR'.
002400     05  LK-DTE-FECHA-1           PIC 9(08).
002500     05  LK-DTE-FECHA-1-R REDEFINES LK-DTE-FECHA-1.
002600         10  LK-DTE-F1-ANIO       PIC 9(04).
002700         10  LK-DTE-F1-MES        PIC 9(02).
002800         10  LK-DTE-F1-DIA        PIC 9(02).
002900     05  LK-DTE-FECHA-2           PIC 9(08).
003000     05  LK-DTE-FECHA-2-R REDEFINES LK-DTE-FECHA-2.
003100         10  LK-DTE-F2-ANIO       PIC 9(04).
003200         10  LK-DTE-F2-MES        PIC 9(02).
003300         10  LK-DTE-F2-DIA        PIC 9(02).
003400     05  LK-DTE-SALIDA.
003500         10  LK-DTE-VALIDA-O      PIC X(01) VALUE 'N'.
003600             88  LK-DTE-ES-VALIDA VALUE 'S'.
003700         10  LK-DTE-DIFDIAS-O     PIC S9(09) COMP.
003800         10  LK-DTE-ROTULO-SEM-O  PIC X(08).
003900         10  LK-DTE-POSTERIOR-O   PIC X(01) VALUE 'N'.
004000             88  LK-DTE-ES-POSTERIOR VALUE 'S'.
