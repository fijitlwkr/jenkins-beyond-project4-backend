000100******************************************************************
000200*    TXNCPY.CPY                                                  *
000300*    CAPA DE FONDOS - COPY DE LAYOUT DE MOVIMIENTO DE CARTERA     *
000400*    ------------------------------------------------------------*
000500*    Un registro por movimiento (INGRESO o EGRESO) cargado por    *
000600*    el usuario.  Reemplaza el viejo layout de consumo de        *
000700*    tarjeta (CONSUMOS.CPY) por el movimiento de caja personal.  *
000800******************************************************************
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
001100*    ---------- ------------- ----------- ------------------------*
001200*    15/01/1991 R.BALSIM      CF-0001     ALTA DEL LAYOUT         *
001300*    03/06/1993 N.BERGE       CF-0014     SE AGREGA MEMO LIBRE    *
001400*    22/11/1996 S.URDANETA    CF-0037     SE AMPLIA CATEGORIA     *
001500*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION FECHAS A8      *
001600******************************************************************
001700 01  CF-TRANSACCION.
001800     05  CF-TRANS-ID                          PIC 9(09).
001900     05  CF-USUARIO-NO                        PIC 9(09).
002000     05  CF-TRANS-TITULO                      PIC X(50).
002100     05  CF-TRANS-MEMO                        PIC X(255).
002200     05  CF-TRANS-IMPORTE                     PIC 9(09).
002300     05  CF-TRANS-FECHA                       PIC 9(08).
002400     05  CF-TRANS-FECHA-R REDEFINES CF-TRANS-FECHA.
002500         10  CF-TRANS-FEC-ANIO                PIC 9(04).
002600         10  CF-TRANS-FEC-MES                 PIC 9(02).
002700         10  CF-TRANS-FEC-DIA                 PIC 9(02).
002800     05  CF-TRANS-TIPO                        PIC X(07).
002900         88  CF-TIPO-INGRESO                  VALUE 'INCOME '.
003000         88  CF-TIPO-EGRESO                   VALUE 'EXPENSE'.
003100     05  CF-TRANS-CATEGORIA                   PIC X(13).
003200         88  CF-CAT-COMIDA                    VALUE 'FOOD         '.
003300         88  CF-CAT-TRANSPORTE                VALUE 'TRANSPORT    '.
003400         88  CF-CAT-COMPRAS                   VALUE 'SHOPPING     '.
003500         88  CF-CAT-VIVIENDA                  VALUE 'HOUSING      '.
003600         88  CF-CAT-COMUNICACION              VALUE 'COMMUNICATION'.
003700         88  CF-CAT-MEDICA                    VALUE 'MEDICAL      '.
003800         88  CF-CAT-OCIO                      VALUE 'LEISURE      '.
003900         88  CF-CAT-EDUCACION                 VALUE 'EDUCATION    '.
004000         88  CF-CAT-AHORRO                    VALUE 'SAVING       '.
004100         88  CF-CAT-EVENTO                    VALUE 'EVENT        '.
004200         88  CF-CAT-OTRA                      VALUE 'ETC          '.
004300         88  CF-CAT-SIN-CATEGORIA              VALUE SPACES.
004400     05  FILLER                                PIC X(20).
