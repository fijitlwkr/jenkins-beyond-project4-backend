000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     TRNMAINT.
000120 AUTHOR.         S URDANETA.
000130 INSTALLATION.   CAPA DE FONDOS - BATCH DE CARTERA PERSONAL.
000140 DATE-WRITTEN.   02/05/1995.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
000170******************************************************************
000180*    PROPOSITO                                                   *
000190*    ---------------------------------------------------------- *
000200*    Mantenimiento del LEDGER de movimientos (altas, cambios y   *
000210*    bajas de INGRESO/EGRESO que cargan los usuarios).  Sucesor  *
000220*    de TP02EJ01, que armaba el resumen de consumos de tarjeta;  *
000230*    aca se mantiene el saldo de caja personal en vez de armar   *
000240*    un resumen impreso.                                        *
000250*    ---------------------------------------------------------- *
000260*    Por cada registro de CF-PETICIONES (ALTA/CAMBIO/BAJA) se    *
000270*    valida contra las reglas del area (ver 2300) y se aplica    *
000280*    sobre una tabla en memoria cargada a partir del LEDGER       *
000290*    anterior; al final del run se graba la tabla completa como  *
000300*    el LEDGER nuevo, y las peticiones rechazadas van al archivo  *
000310*    de rechazos, igual que SAL-ERRORES en el TP de tarjetas.     *
000320******************************************************************
000330*    HISTORIAL DE CAMBIOS                                        *
000340*    FECHA      PROGRAMADOR   PEDIDO      DESCRIPCION             *
000350*    ---------- ------------- ----------- ------------------------*
000360*    02/05/1995 S.URDANETA    CF-0027     ALTA (EX-TP02EJ01)      *
000370*    14/01/1997 R.BALSIM      CF-0039     SE AGREGA CAMBIO Y BAJA *
000380*    09/02/1999 C.PERDIG      CF-Y2K01    REVISION FECHAS A8      *
000390*    22/10/2000 N.BERGE       CF-0064     VALIDA CATEGORIA X TIPO *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON STATUS IS TXM-TRAZA-ACTIVA.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT CF-PETICIONES
000510         ASSIGN TO 'TRANSACTION-REQUESTS'
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS FS-PETICIONES.
000540
000550     SELECT CF-LEDGER-ENT
000560         ASSIGN TO 'TRANSACTION-LEDGER-OLD'
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS FS-LEDGER-ENT.
000590
000600     SELECT CF-LEDGER-SAL
000610         ASSIGN TO 'TRANSACTION-LEDGER'
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS FS-LEDGER-SAL.
000640
000650     SELECT CF-RECHAZOS
000660         ASSIGN TO 'TRANSACTION-REJECTS'
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-RECHAZOS.
000690*----------------------------------------------------------------*
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  CF-PETICIONES.
000730 01  CF-PETICION-TXN.
000740     05  CF-PET-ACCION                PIC X(06).
000750         88  CF-PET-ALTA              VALUE 'ALTA  '.
000760         88  CF-PET-CAMBIO            VALUE 'CAMBIO'.
000770         88  CF-PET-BAJA              VALUE 'BAJA  '.
000780     05  CF-PET-TRANS-ID              PIC 9(09).
000790     05  CF-PET-USUARIO-NO            PIC 9(09).
000800     05  CF-PET-TITULO                PIC X(50).
000810     05  CF-PET-MEMO                  PIC X(255).
000820     05  CF-PET-IMPORTE               PIC 9(09).
000830     05  CF-PET-FECHA                 PIC 9(08).
000840     05  CF-PET-TIPO                  PIC X(07).
000850     05  CF-PET-CATEGORIA             PIC X(13).
000860     05  FILLER                       PIC X(10).
000870
000880 FD  CF-LEDGER-ENT.
000890     COPY TXNCPY REPLACING CF-TRANSACCION BY CF-LED-ENT-REG.
000900
000910 FD  CF-LEDGER-SAL.
000920     COPY TXNCPY REPLACING CF-TRANSACCION BY CF-LED-SAL-REG.
000930
000940 FD  CF-RECHAZOS.
000950 01  CF-RECHAZO-REG.
000960     05  CF-RCH-PETICION             PIC X(364).
000970     05  CF-RCH-COD-ERROR            PIC X(04).
000980     05  CF-RCH-DES-ERROR            PIC X(60).
000990*----------------------------------------------------------------*
001000 WORKING-STORAGE SECTION.
001010 01  FS-STATUS.
001020     05  FS-PETICIONES                PIC X(02).
001030         88  FS-PETICIONES-OK        VALUE '00'.
001040         88  FS-PETICIONES-EOF       VALUE '10'.
001050         88  FS-PETICIONES-NFD       VALUE '35'.
001060     05  FS-LEDGER-ENT                PIC X(02).
001070         88  FS-LEDGER-ENT-OK        VALUE '00'.
001080         88  FS-LEDGER-ENT-EOF       VALUE '10'.
001090         88  FS-LEDGER-ENT-NFD       VALUE '35'.
001100     05  FS-LEDGER-SAL                PIC X(02).
001110         88  FS-LEDGER-SAL-OK        VALUE '00'.
001120     05  FS-RECHAZOS                  PIC X(02).
001130         88  FS-RECHAZOS-OK          VALUE '00'.
001140*----------------------------------------------------------------*
001150*    TABLA DE LEDGER EN MEMORIA                                  *
001160*----------------------------------------------------------------*
001170 01  CF-TABLA-LEDGER.
001180     05  CF-TAB-LED-ITEM OCCURS 5000 TIMES.
001190         COPY TXNCPY REPLACING CF-TRANSACCION BY CF-TAB-LED-REG.
001200         10  WS-TAB-LED-BAJA-SW       PIC X(01) VALUE 'N'.
001210             88  WS-TAB-LED-DE-BAJA   VALUE 'S'.
001220*----------------------------------------------------------------*
001230 01  WS-CONTADORES.
001240     05  WS-TOTAL-TABLA               PIC S9(9) COMP VALUE ZERO.
001250     05  WS-ULTIMO-ID-TXN             PIC S9(9) COMP VALUE ZERO.
001260     05  WS-SUBT                      PIC S9(9) COMP VALUE ZERO.
001270     05  WS-POSICION-TAB              PIC S9(9) COMP VALUE ZERO.
001280     05  WS-CAPACIDAD-TABLA           PIC S9(9) COMP VALUE 5000.
001290     05  WS-TOTAL-ALTAS               PIC 9(06) VALUE ZERO.
001300     05  WS-TOTAL-CAMBIOS             PIC 9(06) VALUE ZERO.
001310     05  WS-TOTAL-BAJAS               PIC 9(06) VALUE ZERO.
001320     05  WS-TOTAL-RECHAZOS            PIC 9(06) VALUE ZERO.
001330     05  WS-TOTAL-GRABADOS            PIC 9(06) VALUE ZERO.
001340*----------------------------------------------------------------*
001350*    AREA DE VALIDACION DE LA PETICION EN CURSO                  *
001360*----------------------------------------------------------------*
001370 01  WS-VALIDACION.
001380     05  WS-COD-RECHAZO               PIC X(04) VALUE SPACES.
001390     05  WS-DES-RECHAZO               PIC X(60) VALUE SPACES.
001400     05  WS-PETICION-VALIDA-SW        PIC X(01) VALUE 'S'.
001410         88  WS-PETICION-ES-VALIDA    VALUE 'S'.
001420*----------------------------------------------------------------*
001430*    AREA DE LLAMADA A DTEVALID                                  *
001440*----------------------------------------------------------------*
001450 01  WS-AREA-DTEVALID.
001460     COPY DTELNK.
001470*----------------------------------------------------------------*
001480 PROCEDURE DIVISION.
001490*----------------------------------------------------------------*
001500
001510     PERFORM 1000-INICIAR-PROCESO
001520        THRU 1000-INICIAR-PROCESO-FIN.
001530
001540     PERFORM 2000-PROCESAR-PETICIONES
001550        THRU 2000-PROCESAR-PETICIONES-FIN
001560        UNTIL FS-PETICIONES-EOF.
001570
001580     PERFORM 3000-FINALIZAR-PROCESO
001590        THRU 3000-FINALIZAR-PROCESO-FIN.
001600
001610     DISPLAY '#ALTAS:     ' WS-TOTAL-ALTAS.
001620     DISPLAY '#CAMBIOS:   ' WS-TOTAL-CAMBIOS.
001630     DISPLAY '#BAJAS:     ' WS-TOTAL-BAJAS.
001640     DISPLAY '#RECHAZOS:  ' WS-TOTAL-RECHAZOS.
001650     DISPLAY '#GRABADOS:  ' WS-TOTAL-GRABADOS.
001660
001670     STOP RUN.
001680*----------------------------------------------------------------*
001690 1000-INICIAR-PROCESO.
001700
001710     PERFORM 1100-ABRIR-ARCHIVOS
001720        THRU 1100-ABRIR-ARCHIVOS-FIN.
001730
001740     PERFORM 1200-INICIALIZAR-CONTADORES
001750        THRU 1200-INICIALIZAR-CONTADORES-FIN.
001760
001770     PERFORM 1300-CARGAR-LEDGER
001780        THRU 1300-CARGAR-LEDGER-FIN.
001790
001800 1000-INICIAR-PROCESO-FIN.
001810     EXIT.
001820*----------------------------------------------------------------*
001830 1100-ABRIR-ARCHIVOS.
001840
001850     OPEN INPUT CF-PETICIONES.
001860
001870     EVALUATE TRUE
001880         WHEN FS-PETICIONES-OK
001890              CONTINUE
001900         WHEN OTHER
001910              DISPLAY 'TRNMAINT: ERROR AL ABRIR PETICIONES'
001920              DISPLAY 'FILE STATUS: ' FS-PETICIONES
001930              STOP RUN
001940     END-EVALUATE.
001950
001960     OPEN OUTPUT CF-LEDGER-SAL.
001970
001980     EVALUATE TRUE
001990         WHEN FS-LEDGER-SAL-OK
002000              CONTINUE
002010         WHEN OTHER
002020              DISPLAY 'TRNMAINT: ERROR AL ABRIR LEDGER NUEVO'
002030              DISPLAY 'FILE STATUS: ' FS-LEDGER-SAL
002040              STOP RUN
002050     END-EVALUATE.
002060
002070     OPEN OUTPUT CF-RECHAZOS.
002080
002090     EVALUATE TRUE
002100         WHEN FS-RECHAZOS-OK
002110              CONTINUE
002120         WHEN OTHER
002130              DISPLAY 'TRNMAINT: ERROR AL ABRIR RECHAZOS'
002140              DISPLAY 'FILE STATUS: ' FS-RECHAZOS
002150              STOP RUN
002160     END-EVALUATE.
002170
002180 1100-ABRIR-ARCHIVOS-FIN.
002190     EXIT.
002200*----------------------------------------------------------------*
002210 1200-INICIALIZAR-CONTADORES.
002220
002230     INITIALIZE WS-CONTADORES.
002240     MOVE ZERO TO WS-TOTAL-TABLA WS-ULTIMO-ID-TXN.
002250
002260 1200-INICIALIZAR-CONTADORES-FIN.
002270     EXIT.
002280*----------------------------------------------------------------*
002290 1300-CARGAR-LEDGER.
002300
002310     OPEN INPUT CF-LEDGER-ENT.
002320
002330     EVALUATE TRUE
002340         WHEN FS-LEDGER-ENT-OK
002350              CONTINUE
002360         WHEN FS-LEDGER-ENT-NFD
002370*            *** PRIMER RUN DEL AREA - TODAVIA NO HAY LEDGER
002380              CONTINUE
002390         WHEN OTHER
002400              DISPLAY 'TRNMAINT: ERROR AL ABRIR LEDGER ANTERIOR'
002410              DISPLAY 'FILE STATUS: ' FS-LEDGER-ENT
002420              STOP RUN
002430     END-EVALUATE.
002440
002450     IF FS-LEDGER-ENT-OK
002460         PERFORM 1310-LEER-Y-CARGAR THRU 1310-LEER-Y-CARGAR-FIN
002470             UNTIL FS-LEDGER-ENT-EOF
002480         CLOSE CF-LEDGER-ENT
002490     END-IF.
002500
002510 1300-CARGAR-LEDGER-FIN.
002520     EXIT.
002530*----------------------------------------------------------------*
002540 1310-LEER-Y-CARGAR.
002550
002560     READ CF-LEDGER-ENT.
002570
002580     EVALUATE TRUE
002590         WHEN FS-LEDGER-ENT-EOF
002600              CONTINUE
002610         WHEN FS-LEDGER-ENT-OK
002620              ADD 1 TO WS-TOTAL-TABLA
002630              IF WS-TOTAL-TABLA > WS-CAPACIDAD-TABLA
002640                  DISPLAY 'TRNMAINT: LEDGER EXCEDE CAPACIDAD TABLA'
002650                  STOP RUN
002660              END-IF
002670              MOVE CF-LED-ENT-REG TO CF-TAB-LED-REG (WS-TOTAL-TABLA)
002680              MOVE 'N' TO WS-TAB-LED-BAJA-SW (WS-TOTAL-TABLA)
002690              IF CF-TRANS-ID (WS-TOTAL-TABLA) > WS-ULTIMO-ID-TXN
002700                  MOVE CF-TRANS-ID (WS-TOTAL-TABLA)
002710                                      TO WS-ULTIMO-ID-TXN
002720              END-IF
002730         WHEN OTHER
002740              DISPLAY 'TRNMAINT: ERROR AL LEER LEDGER ANTERIOR'
002750              DISPLAY 'FILE STATUS: ' FS-LEDGER-ENT
002760              STOP RUN
002770     END-EVALUATE.
002780
002790 1310-LEER-Y-CARGAR-FIN.
002800     EXIT.
002810*----------------------------------------------------------------*
002820 2000-PROCESAR-PETICIONES.
002830
002840     PERFORM 2200-LEER-PETICION
002850        THRU 2200-LEER-PETICION-FIN.
002860
002870     IF NOT FS-PETICIONES-EOF
002880
002890         PERFORM 2300-VALIDAR-PETICION
002900            THRU 2300-VALIDAR-PETICION-FIN
002910
002920         IF WS-PETICION-ES-VALIDA
002930             EVALUATE TRUE
002940                 WHEN CF-PET-ALTA
002945                      PERFORM 2400-APLICAR-CREACION
002948                         THRU 2400-APLICAR-CREACION-FIN
002960                 WHEN CF-PET-CAMBIO
002970                      PERFORM 2500-APLICAR-EDICION
002980                         THRU 2500-APLICAR-EDICION-FIN
002990                 WHEN CF-PET-BAJA
003000                      PERFORM 2600-APLICAR-BAJA
003010                         THRU 2600-APLICAR-BAJA-FIN
003020             END-EVALUATE
003030         ELSE
003040             PERFORM 2900-RECHAZAR-PETICION
003050                THRU 2900-RECHAZAR-PETICION-FIN
003060         END-IF
003070
003080     END-IF.
003090
003100 2000-PROCESAR-PETICIONES-FIN.
003110     EXIT.
003120*----------------------------------------------------------------*
003130 2200-LEER-PETICION.
003140
003150     READ CF-PETICIONES.
003160
003170     EVALUATE TRUE
003180         WHEN FS-PETICIONES-OK
003190              CONTINUE
003200         WHEN FS-PETICIONES-EOF
003210              CONTINUE
003220         WHEN OTHER
003230              DISPLAY 'TRNMAINT: ERROR AL LEER PETICIONES'
003240              DISPLAY 'FILE STATUS: ' FS-PETICIONES
003250              STOP RUN
003260     END-EVALUATE.
003270
003280 2200-LEER-PETICION-FIN.
003290     EXIT.
003300*----------------------------------------------------------------*
003310*    2300-VALIDAR-PETICION Y SUBORDINADAS                         *
003320*    APLICAN LAS REGLAS DEL AREA EN ORDEN; CADA UNA SOLO CORRE SI *
003330*    LAS ANTERIORES NO RECHAZARON YA LA PETICION (WS-COD-RECHAZO  *
003340*    EN BLANCO).  PARA BAJA SOLO SE EXIGE USUARIO Y TRANS-ID.     *
003350*----------------------------------------------------------------*
003360 2300-VALIDAR-PETICION.
003370
003380     MOVE SPACES TO WS-COD-RECHAZO WS-DES-RECHAZO.
003390     MOVE 'S'    TO WS-PETICION-VALIDA-SW.
003400
003410     IF CF-PET-BAJA OR CF-PET-CAMBIO
003420         PERFORM 2380-VALIDAR-EXISTE-TXN
003430            THRU 2380-VALIDAR-EXISTE-TXN-FIN
003440     END-IF.
003450
003460     IF CF-PET-ALTA OR CF-PET-CAMBIO
003470         IF WS-COD-RECHAZO = SPACES
003480             PERFORM 2310-VALIDAR-USUARIO
003490                THRU 2310-VALIDAR-USUARIO-FIN
003500         END-IF
003510         IF WS-COD-RECHAZO = SPACES
003520             PERFORM 2320-VALIDAR-TITULO
003530                THRU 2320-VALIDAR-TITULO-FIN
003540         END-IF
003550         IF WS-COD-RECHAZO = SPACES
003560             PERFORM 2330-VALIDAR-IMPORTE
003570                THRU 2330-VALIDAR-IMPORTE-FIN
003580         END-IF
003590         IF WS-COD-RECHAZO = SPACES
003600             PERFORM 2340-VALIDAR-FECHA
003610                THRU 2340-VALIDAR-FECHA-FIN
003620         END-IF
003630         IF WS-COD-RECHAZO = SPACES
003640             PERFORM 2350-VALIDAR-TIPO
003650                THRU 2350-VALIDAR-TIPO-FIN
003660         END-IF
003670         IF WS-COD-RECHAZO = SPACES
003680             PERFORM 2360-VALIDAR-CATEG-EGRESO
003690                THRU 2360-VALIDAR-CATEG-EGRESO-FIN
003700         END-IF
003710         IF WS-COD-RECHAZO = SPACES
003720             PERFORM 2370-VALIDAR-CATEG-INGRESO
003730                THRU 2370-VALIDAR-CATEG-INGRESO-FIN
003740         END-IF
003750     END-IF.
003760
003770     IF WS-COD-RECHAZO NOT = SPACES
003780         MOVE 'N' TO WS-PETICION-VALIDA-SW
003790     END-IF.
003800
003810 2300-VALIDAR-PETICION-FIN.
003820     EXIT.
003830*----------------------------------------------------------------*
003840 2310-VALIDAR-USUARIO.
003850*    *** REGLA 1 - USER-NO DEBE VENIR INFORMADO
003860     IF CF-PET-USUARIO-NO = ZERO
003870         MOVE 'R001' TO WS-COD-RECHAZO
003880         MOVE 'FALTA EL NUMERO DE USUARIO' TO WS-DES-RECHAZO
003890     END-IF.
003900
003910 2310-VALIDAR-USUARIO-FIN.
003920     EXIT.
003930*----------------------------------------------------------------*
003940 2320-VALIDAR-TITULO.
003950*    *** REGLA 2 - TITLE DEBE VENIR INFORMADO Y NO EN BLANCO
003960     IF CF-PET-TITULO = SPACES
003970         MOVE 'R002' TO WS-COD-RECHAZO
003980         MOVE 'FALTA EL TITULO DEL MOVIMIENTO' TO WS-DES-RECHAZO
003990     END-IF.
004000
004010 2320-VALIDAR-TITULO-FIN.
004020     EXIT.
004030*----------------------------------------------------------------*
004040 2330-VALIDAR-IMPORTE.
004050*    *** REGLA 3 - AMOUNT DEBE SER MAYOR A CERO
004060     IF CF-PET-IMPORTE = ZERO
004070         MOVE 'R003' TO WS-COD-RECHAZO
004080         MOVE 'EL IMPORTE DEBE SER MAYOR A CERO' TO WS-DES-RECHAZO
004090     END-IF.
004100
004110 2330-VALIDAR-IMPORTE-FIN.
004120     EXIT.
004130*----------------------------------------------------------------*
004140 2340-VALIDAR-FECHA.
004150*    *** REGLA 4 - TXN-DATE DEBE VENIR Y SER UNA FECHA REAL
004160     IF CF-PET-FECHA = ZERO
004170         MOVE 'R004' TO WS-COD-RECHAZO
004180         MOVE 'FALTA LA FECHA DEL MOVIMIENTO' TO WS-DES-RECHAZO
004190     ELSE
004200         MOVE 'VALIDAR  ' TO LK-DTE-FUNCION
004210         MOVE CF-PET-FECHA TO LK-DTE-FECHA-1
004220         CALL 'DTEVALID' USING LK-DTEVALID
004230         IF NOT LK-DTE-ES-VALIDA
004240             MOVE 'R004' TO WS-COD-RECHAZO
004250             MOVE 'LA FECHA DEL MOVIMIENTO NO ES VALIDA'
004260                                      TO WS-DES-RECHAZO
004270         END-IF
004280     END-IF.
004290
004300 2340-VALIDAR-FECHA-FIN.
004310     EXIT.
004320*----------------------------------------------------------------*
004330 2350-VALIDAR-TIPO.
004340*    *** REGLA 5 - TXN-TYPE DEBE VENIR E INGRESO O EGRESO
004350     IF CF-PET-TIPO NOT = 'INCOME ' AND CF-PET-TIPO NOT = 'EXPENSE'
004360         MOVE 'R005' TO WS-COD-RECHAZO
004370         MOVE 'EL TIPO DEBE SER INGRESO O EGRESO' TO WS-DES-RECHAZO
004380     END-IF.
004390
004400 2350-VALIDAR-TIPO-FIN.
004410     EXIT.
004420*----------------------------------------------------------------*
004430 2360-VALIDAR-CATEG-EGRESO.
004440*    *** REGLA 6 - SI ES EGRESO, LA CATEGORIA ES OBLIGATORIA
004450     IF CF-PET-TIPO = 'EXPENSE' AND CF-PET-CATEGORIA = SPACES
004460         MOVE 'R006' TO WS-COD-RECHAZO
004470         MOVE 'EL EGRESO REQUIERE CATEGORIA' TO WS-DES-RECHAZO
004480     END-IF.
004490
004500 2360-VALIDAR-CATEG-EGRESO-FIN.
004510     EXIT.
004520*----------------------------------------------------------------*
004530 2370-VALIDAR-CATEG-INGRESO.
004540*    *** REGLA 7 - SI ES INGRESO, LA CATEGORIA DEBE VENIR EN BLANCO
004550     IF CF-PET-TIPO = 'INCOME ' AND CF-PET-CATEGORIA NOT = SPACES
004560         MOVE 'R007' TO WS-COD-RECHAZO
004570         MOVE 'EL INGRESO NO ADMITE CATEGORIA' TO WS-DES-RECHAZO
004580     END-IF.
004590
004600 2370-VALIDAR-CATEG-INGRESO-FIN.
004610     EXIT.
004620*----------------------------------------------------------------*
004630 2380-VALIDAR-EXISTE-TXN.
004640*    *** UBICA LA POSICION DE LA TABLA PARA CAMBIO/BAJA Y VERIFICA
004650*    *** QUE EL MOVIMIENTO EXISTA Y PERTENEZCA AL USUARIO
004660     MOVE ZERO TO WS-POSICION-TAB.
004670
004680     PERFORM 2385-BUSCAR-EN-TABLA THRU 2385-BUSCAR-EN-TABLA-FIN
004690         VARYING WS-SUBT FROM 1 BY 1
004700         UNTIL WS-SUBT > WS-TOTAL-TABLA
004710            OR WS-POSICION-TAB NOT = ZERO.
004720
004730     IF WS-POSICION-TAB = ZERO
004740         MOVE 'R008' TO WS-COD-RECHAZO
004750         MOVE 'EL MOVIMIENTO NO EXISTE' TO WS-DES-RECHAZO
004760     ELSE
004770         IF CF-USUARIO-NO (WS-POSICION-TAB) NOT = CF-PET-USUARIO-NO
004780             MOVE 'R009' TO WS-COD-RECHAZO
004790             MOVE 'EL MOVIMIENTO NO PERTENECE AL USUARIO'
004800                                      TO WS-DES-RECHAZO
004810         END-IF
004820     END-IF.
004830
004840 2380-VALIDAR-EXISTE-TXN-FIN.
004850     EXIT.
004860*----------------------------------------------------------------*
004870 2385-BUSCAR-EN-TABLA.
004880
004890     IF CF-TRANS-ID (WS-SUBT) = CF-PET-TRANS-ID
004900        AND NOT WS-TAB-LED-DE-BAJA (WS-SUBT)
004910         MOVE WS-SUBT TO WS-POSICION-TAB
004920     END-IF.
004930
004940 2385-BUSCAR-EN-TABLA-FIN.
004950     EXIT.
004960*----------------------------------------------------------------*
004970 2400-APLICAR-CREACION.
004980
004990     ADD 1 TO WS-ULTIMO-ID-TXN.
005000     ADD 1 TO WS-TOTAL-TABLA.
005010
005020     IF WS-TOTAL-TABLA > WS-CAPACIDAD-TABLA
005030         DISPLAY 'TRNMAINT: LEDGER EXCEDE CAPACIDAD TABLA'
005040         STOP RUN
005050     END-IF.
005060
005070     MOVE WS-ULTIMO-ID-TXN      TO CF-TRANS-ID (WS-TOTAL-TABLA).
005080     MOVE CF-PET-USUARIO-NO     TO CF-USUARIO-NO (WS-TOTAL-TABLA).
005090     MOVE CF-PET-TITULO         TO CF-TRANS-TITULO (WS-TOTAL-TABLA).
005100     MOVE CF-PET-MEMO           TO CF-TRANS-MEMO (WS-TOTAL-TABLA).
005110     MOVE CF-PET-IMPORTE        TO CF-TRANS-IMPORTE (WS-TOTAL-TABLA).
005120     MOVE CF-PET-FECHA          TO CF-TRANS-FECHA (WS-TOTAL-TABLA).
005130     MOVE CF-PET-TIPO           TO CF-TRANS-TIPO (WS-TOTAL-TABLA).
005140     MOVE CF-PET-CATEGORIA      TO CF-TRANS-CATEGORIA (WS-TOTAL-TABLA).
005150     MOVE 'N'                   TO WS-TAB-LED-BAJA-SW (WS-TOTAL-TABLA).
005160
005170     ADD 1 TO WS-TOTAL-ALTAS.
005180
005190 2400-APLICAR-CREACION-FIN.
005200     EXIT.
005210*----------------------------------------------------------------*
005220 2500-APLICAR-EDICION.
005230
005240     MOVE CF-PET-TITULO         TO CF-TRANS-TITULO (WS-POSICION-TAB).
005250     MOVE CF-PET-MEMO           TO CF-TRANS-MEMO (WS-POSICION-TAB).
005260     MOVE CF-PET-IMPORTE        TO CF-TRANS-IMPORTE (WS-POSICION-TAB).
005270     MOVE CF-PET-FECHA          TO CF-TRANS-FECHA (WS-POSICION-TAB).
005280     MOVE CF-PET-TIPO           TO CF-TRANS-TIPO (WS-POSICION-TAB).
005290     MOVE CF-PET-CATEGORIA
005300                       TO CF-TRANS-CATEGORIA (WS-POSICION-TAB).
005310
005320     ADD 1 TO WS-TOTAL-CAMBIOS.
005330
005340 2500-APLICAR-EDICION-FIN.
005350     EXIT.
005360*----------------------------------------------------------------*
005370 2600-APLICAR-BAJA.
005380
005390     MOVE 'S' TO WS-TAB-LED-BAJA-SW (WS-POSICION-TAB).
005400
005410     ADD 1 TO WS-TOTAL-BAJAS.
005420
005430 2600-APLICAR-BAJA-FIN.
005440     EXIT.
005450*----------------------------------------------------------------*
005460 2700-COPIAR-SIN-CAMBIOS.
005470*    *** GRABA EN EL LEDGER NUEVO TODAS LAS FILAS DE LA TABLA QUE
005480*    *** NO QUEDARON MARCADAS COMO BAJA (INCLUYE LAS QUE NINGUNA
005490*    *** PETICION DE ESTE RUN TOCO, Y LAS ALTAS/CAMBIOS YA
005500*    *** APLICADOS EN MEMORIA)
005510     PERFORM 2710-GRABAR-ITEM-TABLA THRU 2710-GRABAR-ITEM-TABLA-FIN
005520         VARYING WS-SUBT FROM 1 BY 1
005530         UNTIL WS-SUBT > WS-TOTAL-TABLA.
005540
005550 2700-COPIAR-SIN-CAMBIOS-FIN.
005560     EXIT.
005570*----------------------------------------------------------------*
005580 2710-GRABAR-ITEM-TABLA.
005590
005600     IF NOT WS-TAB-LED-DE-BAJA (WS-SUBT)
005610         MOVE CF-TAB-LED-REG (WS-SUBT) TO CF-LED-SAL-REG
005620         WRITE CF-LED-SAL-REG
005630         ADD 1 TO WS-TOTAL-GRABADOS
005640     END-IF.
005650
005660 2710-GRABAR-ITEM-TABLA-FIN.
005670     EXIT.
005680*----------------------------------------------------------------*
005690 2900-RECHAZAR-PETICION.
005700
005710     MOVE SPACES           TO CF-RECHAZO-REG.
005720     MOVE CF-PETICION-TXN  TO CF-RCH-PETICION.
005730     MOVE WS-COD-RECHAZO   TO CF-RCH-COD-ERROR.
005740     MOVE WS-DES-RECHAZO   TO CF-RCH-DES-ERROR.
005750
005760     WRITE CF-RECHAZO-REG.
005770     ADD 1 TO WS-TOTAL-RECHAZOS.
005780
005790 2900-RECHAZAR-PETICION-FIN.
005800     EXIT.
005810*----------------------------------------------------------------*
005820 3000-FINALIZAR-PROCESO.
005830
005840     PERFORM 2700-COPIAR-SIN-CAMBIOS
005850        THRU 2700-COPIAR-SIN-CAMBIOS-FIN.
005860
005870     PERFORM 3200-CERRAR-ARCHIVOS
005880        THRU 3200-CERRAR-ARCHIVOS-FIN.
005890
005900 3000-FINALIZAR-PROCESO-FIN.
005910     EXIT.
005920*----------------------------------------------------------------*
005930 3200-CERRAR-ARCHIVOS.
005940
005950     CLOSE CF-PETICIONES
005960           CF-LEDGER-SAL
005970           CF-RECHAZOS.
005980
005990     IF NOT FS-PETICIONES-OK
006000         DISPLAY 'ERROR AL CERRAR PETICIONES: ' FS-PETICIONES
006010     END-IF.
006020
006030     IF NOT FS-LEDGER-SAL-OK
006040         DISPLAY 'ERROR AL CERRAR LEDGER NUEVO: ' FS-LEDGER-SAL
006050     END-IF.
006060
006070     IF NOT FS-RECHAZOS-OK
006080         DISPLAY 'ERROR AL CERRAR RECHAZOS: ' FS-RECHAZOS
006090     END-IF.
006100
006110 3200-CERRAR-ARCHIVOS-FIN.
006120     EXIT.
006130*----------------------------------------------------------------*
006140 END PROGRAM TRNMAINT.
